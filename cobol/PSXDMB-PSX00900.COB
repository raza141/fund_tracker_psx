000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00900.
000500 AUTHOR.                         R F KHALID.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   14 NOV 1989.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00900 ---> LIMPEZA DE CAMPO NUMERICO       *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : R F KHALID                                    *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : RECEBE UM CAMPO NUMERICO EM TEXTO (ORIUNDO DO *
002000*     *            ARQUIVO DIARIO DO PREGAO), REMOVE VIRGULAS DE *
002100*     *            MILHAR, TRATA PARENTESES OU HIFEN NA 1A       *
002200*     *            POSICAO COMO SINAL NEGATIVO, E DEVOLVE O      *
002300*     *            VALOR EMPACOTADO COM 2 DECIMAIS.              *
002400*     *----------------------------------------------------------*
002500*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002600*     *----------------------------------------------------------*
002700*     * 14.11.1989  RFK  PEDIDO 1100 - VERSAO INICIAL            *
002800*     * 03.04.1990  RFK  PEDIDO 1118 - INCLUI TRATAMENTO DE      *
002900*     *                  PARENTESE COMO VALOR NEGATIVO           *
003000*     * 22.08.1991  MTS  PEDIDO 1204 - CORRIGE ARREDONDAMENTO DA *
003100*     *                  CASA DECIMAL QUANDO HA 3A CASA NO TEXTO *
003200*     * 15.01.1993  RFK  PEDIDO 1356 - CAMPO SEM DIGITO PASSA A  *
003300*     *                  SER GRAVADO COMO ZERO COM INDICADOR 'S' *
003400*     * 09.11.1994  JCA  PEDIDO 1489 - AJUSTE DE LIMITE DO CAMPO *
003500*     *                  DE ENTRADA PARA 22 POSICOES             *
003600*     * 02.02.1996  MTS  PEDIDO 1602 - REVISAO GERAL DE COMENTA- *
003700*     *                  RIOS DO PROGRAMA                        *
003800*     * 27.10.1998  RFK  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
003900*     *                  PROGRAMA NAO MANIPULA DATA, SEM IMPACTO,*
004000*     *                  CERTIFICADO PELO COMITE Y2K DO BUREAU   *
004100*     * 11.05.1999  JCA  PEDIDO 1801 - INCLUI CONTROLE DE CASA   *
004200*     *                  DECIMAL UNICA QUANDO TEXTO TRAZ SO 1    *
004300*     *                  DIGITO APOS O PONTO                     *
004400*     * 19.03.2001  MTS  PEDIDO 1955 - PEQUENO AJUSTE NA ROTINA  *
004500*     *                  DE ACUMULACAO DA PARTE INTEIRA          *
004600*     * 14.03.2003  RFK  PEDIDO 1979 - SINAL NEGATIVO TAMBEM     *
004700*     *                  RECONHECE HIFEN NA 1A POSICAO, NAO SO   *
004800*     *                  PARENTESE, CONFORME LAYOUT DO FIPI/LIPI *
004900*     * 18.03.2003  RFK  PEDIDO 1981 - RT-ACUMULAR-DECIMAL SO    *
005000*     *                  SOMAVA O 1O DIGITO APOS O PONTO, O 2O   *
005100*     *                  IA PARA O GUARDA DE ARREDONDAMENTO -    *
005200*     *                  TODO VALOR DE 2 CASAS SAIA ERRADO       *
005300*     *----------------------------------------------------------*
005400*
005500*================================================================*
005600 ENVIRONMENT                     DIVISION.
005700*================================================================*
005800 CONFIGURATION                   SECTION.
005900*----------------------------------------------------------------*
006000 SPECIAL-NAMES.
006100     C01                         IS TOP-OF-FORM.
006200*
006300*================================================================*
006400 DATA                            DIVISION.
006500*================================================================*
006600 WORKING-STORAGE                 SECTION.
006700*----------------------------------------------------------------*
006800 77  FILLER                      PIC  X(032)         VALUE
006900     'III  WORKING STORAGE SECTION III'.
007000*
007100*----------------------------------------------------------------*
007200*    VARIAVEIS - AUXILIARES DE LIMPEZA
007300*----------------------------------------------------------------*
007400 01  WSS-AUXILIARES.
007500     03  WSS-TEXTO-ENTR          PIC  X(022)         VALUE SPACES.
007600     03  WSS-TEXTO-ENTR-R        REDEFINES WSS-TEXTO-ENTR.
007700         05  WSS-TEXTO-ENTR-T    PIC  X(001) OCCURS 22 TIMES.
007800*
007900     03  WSS-TEXTO-LIMPO         PIC  X(022)         VALUE SPACES.
008000     03  WSS-TEXTO-LIMPO-R       REDEFINES WSS-TEXTO-LIMPO.
008100         05  WSS-TEXTO-LIMPO-T   PIC  X(001) OCCURS 22 TIMES.
008200*
008300     03  WSS-IND-E               PIC  9(002) COMP    VALUE ZEROS.
008400     03  WSS-IND-L               PIC  9(002) COMP    VALUE ZEROS.
008500     03  WSS-POS-PONTO           PIC  9(002) COMP    VALUE ZEROS.
008600     03  WSS-QTDE-DECIMAIS       PIC  9(002) COMP    VALUE ZEROS.
008700     03  WSS-TAM-LIMPO           PIC  9(002) COMP    VALUE ZEROS.
008800*
008900     03  WSS-NEGATIVO            PIC  X(001)         VALUE 'N'.
009000         88  NEGATIVO                                VALUE 'S'.
009100     03  WSS-ACHOU-DIGITO        PIC  X(001)         VALUE 'N'.
009200         88  ACHOU-DIGITO                             VALUE 'S'.
009300*
009400     03  WSS-ACUM-INTEIRO        PIC S9(013) COMP-3  VALUE ZEROS.
009500     03  WSS-ACUM-DECIMAL        PIC  9(002) COMP-3  VALUE ZEROS.
009600     03  WSS-DEC-3A-CASA         PIC  9(001) COMP-3  VALUE ZEROS.
009700*
009800     03  WSS-VALOR-SEM-SINAL     PIC  9(013)V99      VALUE ZEROS.
009900     03  WSS-VALOR-COM-SINAL     REDEFINES
010000         WSS-VALOR-SEM-SINAL     PIC S9(013)V99.
010100*
010200     03  WSS-DIGITO-ATUAL        PIC  9(001) COMP-3  VALUE ZEROS.
010300*
010400*----------------------------------------------------------------*
010500 LINKAGE                         SECTION.
010600*----------------------------------------------------------------*
010700     COPY 'CLN-NUM.CPY'          REPLACING ==::== BY == 0900 ==.
010800*----------------------------------------------------------------*
010900* REG-0900            = area de comunicacao com o chamador       *
011000*   NUMERO-TEXTO-0900 = campo numerico recebido como texto       *
011100*   TIPO-CAMPO-0900   = 'VOL ' (volume, sem decimais relevantes) *
011200*                       'VLR ' (valor, 2 casas decimais)         *
011300*   VALOR-LIMPO-0900  = valor limpo, empacotado, S9(013)V99      *
011400*   IND-FALTANTE-0900 = 'S' quando nao foi possivel obter digito *
011500*----------------------------------------------------------------*
011600*
011700*================================================================*
011800 PROCEDURE                       DIVISION USING REG-0900.
011900*================================================================*
012000 RT-PRINCIPAL                    SECTION.
012100*----------------------------------------------------------------*
012200*
012300     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
012400*
012500     PERFORM RT-LIMPAR-TEXTO     THRU RT-LIMPAR-TEXTOX.
012600*
012700     IF ACHOU-DIGITO
012800        PERFORM RT-MONTAR-VALOR  THRU RT-MONTAR-VALORX
012900     ELSE
013000        MOVE 'S'                 TO IND-FALTANTE-0900
013100        MOVE ZEROS               TO VALOR-LIMPO-0900
013200     END-IF.
013300*
013400     GOBACK.
013500*
013600 RT-PRINCIPALX.
013700     EXIT.
013800*
013900*----------------------------------------------------------------*
014000 RT-INICIALIZAR                  SECTION.
014100*  ---> Prepara areas de trabalho para o campo recebido.
014200*----------------------------------------------------------------*
014300*
014400     MOVE 'N'                    TO IND-FALTANTE-0900.
014500     MOVE ZEROS                  TO VALOR-LIMPO-0900.
014600*
014700     INITIALIZE                  WSS-AUXILIARES
014800        REPLACING ALPHANUMERIC   BY SPACES
014900                  NUMERIC        BY ZEROS.
015000*
015100     MOVE NUMERO-TEXTO-0900      TO WSS-TEXTO-ENTR.
015200*
015300 RT-INICIALIZARX.
015400     EXIT.
015500*
015600*----------------------------------------------------------------*
015700 RT-LIMPAR-TEXTO                 SECTION.
015800*  ---> Varre o texto recebido, separa sinal e digitos validos.
015900*----------------------------------------------------------------*
016000*
016100*  PEDIDO 1979 (14.03.2003-RFK): HIFEN NA 1A POSICAO TAMBEM E
016200*  SINAL NEGATIVO (ARQUIVO FIPI/LIPI NAO USA SO PARENTESE).
016300     IF WSS-TEXTO-ENTR-T (1)     EQUAL '(' OR
016400        WSS-TEXTO-ENTR-T (1)     EQUAL '-'
016500        MOVE 'S'                 TO WSS-NEGATIVO
016600     END-IF.
016700*
016800     MOVE 1                      TO WSS-IND-E.
016900*
017000     PERFORM RT-LIMPAR-CARACTER  THRU RT-LIMPAR-CARACTERX
017100             UNTIL WSS-IND-E     GREATER 22.
017200*
017300     MOVE WSS-IND-L              TO WSS-TAM-LIMPO.
017400*
017500 RT-LIMPAR-TEXTOX.
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900 RT-LIMPAR-CARACTER              SECTION.
018000*  ---> Classifica uma posicao do texto de entrada.
018100*----------------------------------------------------------------*
018200*
018300     EVALUATE WSS-TEXTO-ENTR-T (WSS-IND-E)
018400         WHEN '0' WHEN '1' WHEN '2' WHEN '3' WHEN '4'
018500         WHEN '5' WHEN '6' WHEN '7' WHEN '8' WHEN '9'
018600              ADD 1              TO WSS-IND-L
018700              MOVE WSS-TEXTO-ENTR-T (WSS-IND-E)
018800                                 TO WSS-TEXTO-LIMPO-T (WSS-IND-L)
018900              MOVE 'S'           TO WSS-ACHOU-DIGITO
019000         WHEN '.'
019100              ADD 1              TO WSS-IND-L
019200              MOVE '.'           TO WSS-TEXTO-LIMPO-T (WSS-IND-L)
019300              MOVE WSS-IND-L     TO WSS-POS-PONTO
019400         WHEN OTHER
019500              CONTINUE
019600     END-EVALUATE.
019700*
019800     ADD 1                       TO WSS-IND-E.
019900*
020000 RT-LIMPAR-CARACTERX.
020100     EXIT.
020200*
020300*----------------------------------------------------------------*
020400 RT-MONTAR-VALOR                 SECTION.
020500*  ---> Acumula a parte inteira e a parte decimal (2 casas,      *
020600*       com arredondamento da 3a casa quando existir).           *
020700*----------------------------------------------------------------*
020800*
020900     MOVE ZEROS                  TO WSS-ACUM-INTEIRO
021000                                    WSS-ACUM-DECIMAL
021100                                    WSS-DEC-3A-CASA.
021200*
021300     IF WSS-POS-PONTO            EQUAL ZEROS
021400        MOVE WSS-TAM-LIMPO       TO WSS-POS-PONTO
021500        ADD  1                   TO WSS-POS-PONTO
021600     END-IF.
021700*
021800     MOVE 1                      TO WSS-IND-L.
021900*
022000     PERFORM RT-ACUMULAR-INTEIRO THRU RT-ACUMULAR-INTEIROX
022100             UNTIL WSS-IND-L     NOT LESS WSS-POS-PONTO.
022200*
022300     MOVE WSS-POS-PONTO          TO WSS-IND-L.
022400     ADD  1                      TO WSS-IND-L.
022500*
022600     PERFORM RT-ACUMULAR-DECIMAL THRU RT-ACUMULAR-DECIMALX
022700             UNTIL WSS-IND-L     GREATER WSS-TAM-LIMPO.
022800*
022900     IF WSS-DEC-3A-CASA          NOT LESS 5
023000        ADD 1                    TO WSS-ACUM-DECIMAL
023100     END-IF.
023200*
023300     COMPUTE WSS-VALOR-SEM-SINAL ROUNDED
023400             EQUAL WSS-ACUM-INTEIRO +
023500                  (WSS-ACUM-DECIMAL / 100).
023600*
023700     IF NEGATIVO
023800        COMPUTE VALOR-LIMPO-0900 EQUAL WSS-VALOR-COM-SINAL * -1
023900     ELSE
024000        MOVE WSS-VALOR-COM-SINAL TO VALOR-LIMPO-0900
024100     END-IF.
024200*
024300 RT-MONTAR-VALORX.
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700 RT-ACUMULAR-INTEIRO              SECTION.
024800*  ---> Soma um digito da parte inteira ao acumulador.           *
024900*----------------------------------------------------------------*
025000*
025100     MOVE WSS-TEXTO-LIMPO-T (WSS-IND-L)
025200                                 TO WSS-DIGITO-ATUAL.
025300*
025400     COMPUTE WSS-ACUM-INTEIRO    EQUAL
025500             (WSS-ACUM-INTEIRO * 10) + WSS-DIGITO-ATUAL.
025600*
025700     ADD 1                       TO WSS-IND-L.
025800*
025900 RT-ACUMULAR-INTEIROX.
026000     EXIT.
026100*
026200*----------------------------------------------------------------*
026300 RT-ACUMULAR-DECIMAL              SECTION.
026400*  ---> Soma os dois primeiros digitos apos o ponto; guarda o    *
026500*       terceiro digito (se houver) apenas para arredondamento.  *
026600*----------------------------------------------------------------*
026700*
026800     COMPUTE WSS-QTDE-DECIMAIS   EQUAL WSS-IND-L - WSS-POS-PONTO.
026900*
027000*
027100*  PEDIDO 1981 (18.03.2003-RFK): WHEN 2 ESTAVA DESVIANDO O
027200*  SEGUNDO DIGITO DECIMAL PARA O GUARDA DE ARREDONDAMENTO, EM
027300*  VEZ DE SOMA-LO - VALOR DE 2 CASAS FICAVA SEMPRE ERRADO
027400*  (EX.: "1234.56" VIRAVA 1234.06). WHEN 2 PASSA A SOMAR IGUAL
027500*  AO WHEN 1; SO O WHEN 3 (3A CASA DE VERDADE) VAI PARA O GUARDA.
027600     EVALUATE WSS-QTDE-DECIMAIS
027700         WHEN 1
027800              MOVE WSS-TEXTO-LIMPO-T (WSS-IND-L)
027900                                 TO WSS-DIGITO-ATUAL
028000              COMPUTE WSS-ACUM-DECIMAL EQUAL
028100                      (WSS-ACUM-DECIMAL * 10) + WSS-DIGITO-ATUAL
028200         WHEN 2
028300              MOVE WSS-TEXTO-LIMPO-T (WSS-IND-L)
028400                                 TO WSS-DIGITO-ATUAL
028500              COMPUTE WSS-ACUM-DECIMAL EQUAL
028600                      (WSS-ACUM-DECIMAL * 10) + WSS-DIGITO-ATUAL
028700         WHEN 3
028800              MOVE WSS-TEXTO-LIMPO-T (WSS-IND-L)
028900                                 TO WSS-DEC-3A-CASA
029000         WHEN OTHER
029100              CONTINUE
029200     END-EVALUATE.
029300*
029400     ADD 1                       TO WSS-IND-L.
029500*
029600 RT-ACUMULAR-DECIMALX.
029700     EXIT.
029800*
029900*----------------------------------------------------------------*
030000*                   F I M  D O  P R O G R A M A
030100*----------------------------------------------------------------*
