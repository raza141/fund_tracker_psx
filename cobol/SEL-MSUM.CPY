000100*----------------------------------------------------------------*
000200*    SELECT - ARQUIVO RESUMO DIARIO DE MERCADO (PREGAO)          *
000300*----------------------------------------------------------------*
000400     SELECT  ARQ-RESUMO::        ASSIGN TO WSS-ARQ-ENTRADA
000500             ORGANIZATION        IS LINE SEQUENTIAL
000600             ACCESS MODE         IS SEQUENTIAL
000700             LOCK MODE           IS MANUAL
000800             FILE STATUS         IS FS-RESUMO::.
