000100*----------------------------------------------------------------*
000200*    LAY-OUT REGISTRO COMPOSICAO DE INDICE                       *
000300*----------------------------------------------------------------*
000400 01  REG::.
000500     03  IDX-SIMBOLO::        PIC X(012).
000600     03  IDX-PESO-PCT::       PIC S9(003)V9(004).
000700     03  IDX-ACOES-ORD::      PIC S9(013).
000800     03  IDX-DATA-BASE::      PIC 9(008).
000900     03  FILLER               PIC X(015).
