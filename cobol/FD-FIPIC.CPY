000100*----------------------------------------------------------------*
000200*    LAY-OUT REGISTRO LIMPO - FLUXO FIPI / LIPI (184 BYTES)      *
000300*----------------------------------------------------------------*
000400 01  REG::.
000500     03  FLW-DATA::           PIC 9(008).
000600     03  FLW-SEC-CODIGO::     PIC X(012).
000700     03  FLW-SETOR::          PIC X(030).
000800     03  FLW-TIPO-CLIENTE::   PIC X(020).
000900     03  FLW-TIPO-MERCADO::   PIC X(015).
001000     03  FLW-MES-CONTRATO::   PIC 9(002).
001100     03  FLW-VOL-COMPRA::     PIC S9(013)        COMP-3.
001200     03  FLW-VLR-COMPRA::     PIC S9(013)V99     COMP-3.
001300     03  FLW-VOL-VENDA::      PIC S9(013)        COMP-3.
001400     03  FLW-VLR-VENDA::      PIC S9(013)V99     COMP-3.
001500     03  FLW-VOL-LIQUIDO::    PIC S9(013)        COMP-3.
001600     03  FLW-VLR-LIQUIDO::    PIC S9(013)V99     COMP-3.
001700     03  FLW-VLR-USD::        PIC S9(011)V99     COMP-3.
001800     03  FLW-ANO::            PIC 9(004).
001900     03  FLW-MES::            PIC 9(002).
002000     03  FILLER               PIC X(039).
