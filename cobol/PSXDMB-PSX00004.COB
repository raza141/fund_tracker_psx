000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00004.
000500 AUTHOR.                         RFKAWAUCHI.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   03 AUG 1992.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00004 ---> EXTRATOR CONTRATOS EM ABERTO    *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : RODRIGO F. KAWAUCHI                           *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O RELATORIO DE CONTRATOS EM ABERTO DO      *
002000*     *            MERCADO FUTURO, DESCARTA PREAMBULO/CABECALHO  *
002100*     *            E LINHAS DE RUIDO, ELIMINA REGISTROS COM      *
002200*     *            CAMPO FALTANTE E GRAVA OS REGISTROS LIMPOS.   *
002300*     *----------------------------------------------------------*
002400*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002500*     *----------------------------------------------------------*
002600*     * 03.08.1992  RFK  PEDIDO 1271 - VERSAO INICIAL            *
002700*     * 17.02.1995  JCA  PEDIDO 1438 - INCLUI TOTALIZADOR DE     *
002800*     *                  VOLUME E VALOR EM ABERTO                *
002900*     * 27.10.1998  MTS  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
003000*     *                  PROGRAMA NAO MANIPULA DATA DE SISTEMA,  *
003100*     *                  SEM IMPACTO, CERTIFICADO PELO COMITE    *
003200*     * 08.09.2000  RFK  PEDIDO 1871 - AJUSTA QUANTIDADE DE      *
003300*     *                  LINHAS DE RUIDO APOS O CABECALHO (DE 2  *
003400*     *                  PARA 3) CONFORME NOVO LAYOUT DA BOLSA   *
003500*     * 17.03.2003  RFK  PEDIDO 1980 - VALOR E PCT-FREE-FLOAT    *
003600*     *                  SEM REDEFINES NUMERICO PERDIAM O PONTO  *
003700*     *                  DECIMAL NO MOVE PARA O REGISTRO DE SAIDA*
003800*     *----------------------------------------------------------*
003900*
004000*================================================================*
004100 ENVIRONMENT                     DIVISION.
004200*================================================================*
004300 CONFIGURATION                   SECTION.
004400*----------------------------------------------------------------*
004500 SPECIAL-NAMES.
004600     C01                         IS TOP-OF-FORM.
004700*----------------------------------------------------------------*
004800 INPUT-OUTPUT                    SECTION.
004900*----------------------------------------------------------------*
005000 FILE-CONTROL.
005100*
005200*  ---> Relatorio de contratos em aberto (entrada)
005300     COPY 'SEL-OINT.CPY'         REPLACING ==::== BY == -FDI ==.
005400*
005500*  ---> Arquivo de contratos em aberto limpo (saida)
005600     SELECT  ARQ-OINT-LIMPO      ASSIGN TO WSS-ARQ-SAIDA
005700             ORGANIZATION        IS LINE SEQUENTIAL
005800             ACCESS MODE         IS SEQUENTIAL
005900             LOCK MODE           IS MANUAL
006000             FILE STATUS         IS FS-OINT-LIMPO.
006100*
006200*================================================================*
006300 DATA                            DIVISION.
006400*================================================================*
006500 FILE                            SECTION.
006600*----------------------------------------------------------------*
006700 FD  ARQ-OINT
006800     RECORDING MODE              IS V
006900     LABEL RECORD                IS STANDARD.
007000 01  REG-FDI                     PIC  X(200).
007100*
007200 FD  ARQ-OINT-LIMPO
007300     RECORDING MODE              IS F
007400     LABEL RECORD                IS STANDARD.
007500 COPY 'FD-OINT.CPY'              REPLACING ==::== BY == -FDL ==.
007600*
007700*----------------------------------------------------------------*
007800 WORKING-STORAGE                 SECTION.
007900*----------------------------------------------------------------*
008000 77  FILLER                      PIC  X(032)         VALUE
008100     'III  WORKING STORAGE SECTION III'.
008200*
008300 77  WSS-FIM-OINT                PIC  X(001)         VALUE 'N'.
008400     88  FIMARQ                                      VALUE 'S'.
008500*
008600 77  WSS-REG-VALIDO              PIC  X(001)         VALUE 'N'.
008700     88  REGISTRO-VALIDO                             VALUE 'S'.
008800*
008900*----------------------------------------------------------------*
009000*    VARIAVEIS - NOME DOS ARQUIVOS DE ENTRADA/SAIDA              *
009100*----------------------------------------------------------------*
009200 01  WSS-ARQUIVOS.
009300     03  WSS-ARQ-ENTRADA         PIC  X(040)         VALUE SPACES.
009400     03  WSS-ARQ-SAIDA           PIC  X(040)         VALUE SPACES.
009500*
009600*----------------------------------------------------------------*
009700*    VARIAVEIS - AUXILIARES
009800*----------------------------------------------------------------*
009900 01  WSS-AUXILIARES.
010000     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
010100     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
010200     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
010300     03  WSS-PONTO-ERRO          PIC  9(002) COMP    VALUE ZEROS.
010400     03  WSS-IND-LINHA           PIC  9(002) COMP    VALUE ZEROS.
010500*
010600*----------------------------------------------------------------*
010700*    VARIAVEIS - CONTADORES E TOTAIS DE CONTROLE
010800*----------------------------------------------------------------*
010900     03  WSS-REG-LIDOS           PIC  9(007) COMP-3  VALUE ZEROS.
011000     03  WSS-REG-REJEITADOS      PIC  9(007) COMP-3  VALUE ZEROS.
011100     03  WSS-REG-GRAVADOS        PIC  9(007) COMP-3  VALUE ZEROS.
011200     03  WSS-TOT-VOLUME-ABERTO   PIC S9(015) COMP-3  VALUE ZEROS.
011300     03  WSS-TOT-VALOR-ABERTO    PIC S9(015)V99
011400                                 COMP-3              VALUE ZEROS.
011500*
011600*----------------------------------------------------------------*
011700*    VARIAVEIS - FILE STATUS
011800*----------------------------------------------------------------*
011900     03  FS-OINT                 PIC  X(002)         VALUE SPACES.
012000     03  FS-OINT-LIMPO           PIC  X(002)         VALUE SPACES.
012100*
012200*----------------------------------------------------------------*
012300*    VARIAVEIS - REGISTRO LIDO (APOS UNSTRING, 7 CAMPOS)         *
012400*----------------------------------------------------------------*
012500 01  WSS-REG-CONTRATO.
012600     03  OAB-SIMBOLO             PIC  X(016).
012700     03  OAB-CATEGORIA           PIC  X(020).
012800     03  OAB-QTDE-CONTRATO       PIC  X(010).
012900     03  OAB-QTDE-CONTRATO-R     REDEFINES OAB-QTDE-CONTRATO
013000                                 PIC  9(010).
013100     03  OAB-VOLUME              PIC  X(014).
013200     03  OAB-VOLUME-R            REDEFINES OAB-VOLUME
013300                                 PIC  9(014).
013400*
013500*  PEDIDO 1980 (17.03.2003-RFK): VALOR E PCT-FREE-FLOAT NAO
013600*  TINHAM REDEFINES NUMERICO, IGUAL AOS 3 CAMPOS ACIMA - O MOVE
013700*  ALFANUMERICO DIRETO NAO ALINHA O PONTO DECIMAL.
013800     03  OAB-VALOR               PIC  X(016).
013900     03  OAB-VALOR-R             REDEFINES OAB-VALOR
014000                                 PIC  9(014)V99.
014100     03  OAB-FREE-FLOAT          PIC  X(014).
014200     03  OAB-FREE-FLOAT-R        REDEFINES OAB-FREE-FLOAT
014300                                 PIC  9(014).
014400     03  OAB-PCT-FREE-FLOAT      PIC  X(007).
014500     03  OAB-PCT-FREE-FLOAT-R    REDEFINES OAB-PCT-FREE-FLOAT
014600                                 PIC  9(005)V99.
014700     03  FILLER                  PIC  X(103).
014800*
014900*----------------------------------------------------------------*
015000*    AREA DE SAIDA NA WORKING (LAYOUT UNICO)
015100*----------------------------------------------------------------*
015200 COPY 'FD-OINT.CPY'              REPLACING ==::== BY == -WSI ==.
015300*
015400*----------------------------------------------------------------*
015500 01  FILLER                      PIC  X(032)         VALUE
015600     'FFF  FIM DA WORKING-STORAGE  FFF'.
015700*
015800*----------------------------------------------------------------*
015900 LINKAGE                         SECTION.
016000*----------------------------------------------------------------*
016100 01  LKS-PARM.
016200     03  FILLER                  PIC S9(004) COMP.
016300     03  LKS-NOME-ARQUIVO        PIC  X(040).
016400     03  LKS-DATA-LOTE           PIC  9(008).
016500     03  LKS-QTDE-LIDOS          PIC  9(007) COMP-3.
016600     03  LKS-QTDE-REJEITADOS     PIC  9(007) COMP-3.
016700     03  LKS-QTDE-GRAVADOS       PIC  9(007) COMP-3.
016800     03  LKS-RETORNO             PIC  X(002).
016900     03  LKS-MENSAGEM            PIC  X(050).
017000*
017100*================================================================*
017200 PROCEDURE                       DIVISION USING LKS-PARM.
017300*================================================================*
017400 RT-PRINCIPAL                    SECTION.
017500*----------------------------------------------------------------*
017600*
017700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
017800*
017900     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX
018000             UNTIL FIMARQ.
018100*
018200     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
018300*
018400     GOBACK.
018500*
018600 RT-PRINCIPALX.
018700     EXIT.
018800*
018900*----------------------------------------------------------------*
019000 RT-INICIALIZAR                  SECTION.
019100*  ---> Abre arquivos e descarta preambulo (2), cabecalho (1) e  *
019200*       as 3 linhas de ruido que vem logo apos o cabecalho.      *
019300*----------------------------------------------------------------*
019400*
019500     INITIALIZE                  WSS-AUXILIARES
019600                                 WSS-REG-CONTRATO
019700                                 REG-WSI
019800        REPLACING ALPHANUMERIC   BY SPACES
019900                  NUMERIC        BY ZEROS.
020000*
020100     MOVE ZEROS                  TO WSS-REG-LIDOS
020200                                    WSS-REG-REJEITADOS
020300                                    WSS-REG-GRAVADOS
020400                                    WSS-TOT-VOLUME-ABERTO
020500                                    WSS-TOT-VALOR-ABERTO.
020600*
020700     MOVE LKS-NOME-ARQUIVO       TO WSS-ARQ-ENTRADA.
020800     STRING LKS-NOME-ARQUIVO DELIMITED BY SPACE '.LIM'
020900        DELIMITED BY SIZE        INTO WSS-ARQ-SAIDA
021000     END-STRING.
021100*
021200     MOVE '00'                   TO LKS-RETORNO.
021300     MOVE SPACES                 TO LKS-MENSAGEM.
021400*
021500     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
021600*
021700     PERFORM RT-PULAR-CABECALHO  THRU RT-PULAR-CABECALHOX
021800             VARYING WSS-IND-LINHA FROM 1 BY 1
021900             UNTIL WSS-IND-LINHA GREATER 6
022000                OR FIMARQ.
022100*
022200 RT-INICIALIZARX.
022300     EXIT.
022400*
022500*----------------------------------------------------------------*
022600 RT-ABRIR-ARQUIVOS               SECTION.
022700*  ---> Abertura do relatorio de entrada e do arquivo de saida.  *
022800*----------------------------------------------------------------*
022900*
023000     OPEN INPUT ARQ-OINT.
023100*
023200     IF FS-OINT                  EQUAL '00'
023300        CONTINUE
023400     ELSE
023500        MOVE 'abrir'             TO WSS-DESCRICAO
023600        MOVE 'OINT'              TO WSS-ARQUIVO
023700        MOVE FS-OINT             TO WSS-FSTATUS
023800        MOVE 1                   TO WSS-PONTO-ERRO
023900        PERFORM RT-ERROS         THRU RT-ERROSX
024000     END-IF.
024100*
024200     OPEN OUTPUT ARQ-OINT-LIMPO.
024300*
024400     IF FS-OINT-LIMPO             EQUAL '00'
024500        CONTINUE
024600     ELSE
024700        MOVE 'abrir'             TO WSS-DESCRICAO
024800        MOVE 'OINT-LIMPO'        TO WSS-ARQUIVO
024900        MOVE FS-OINT-LIMPO       TO WSS-FSTATUS
025000        MOVE 2                   TO WSS-PONTO-ERRO
025100        PERFORM RT-ERROS         THRU RT-ERROSX
025200     END-IF.
025300*
025400 RT-ABRIR-ARQUIVOSX.
025500     EXIT.
025600*
025700*----------------------------------------------------------------*
025800*  ---> Descarta 2 linhas de preambulo, 1 de cabecalho de        *
025900*       colunas e 3 linhas de ruido (total 6 linhas).            *
026000*----------------------------------------------------------------*
026100 RT-PULAR-CABECALHO              SECTION.
026200*----------------------------------------------------------------*
026300*
026400     READ ARQ-OINT
026500          INTO REG-FDI
026600       AT END
026700          MOVE 'S'               TO WSS-FIM-OINT
026800     END-READ.
026900*
027000     IF NOT FIMARQ
027100        IF FS-OINT               EQUAL '00'
027200           CONTINUE
027300        ELSE
027400           MOVE 'leitura'        TO WSS-DESCRICAO
027500           MOVE 'OINT'           TO WSS-ARQUIVO
027600           MOVE FS-OINT          TO WSS-FSTATUS
027700           MOVE 3                TO WSS-PONTO-ERRO
027800           PERFORM RT-ERROS      THRU RT-ERROSX
027900        END-IF
028000     END-IF.
028100*
028200 RT-PULAR-CABECALHOX.
028300     EXIT.
028400*
028500*----------------------------------------------------------------*
028600 RT-PROCESSAR                    SECTION.
028700*  ---> Le, classifica e grava (ou descarta) o registro atual.   *
028800*----------------------------------------------------------------*
028900*
029000     READ ARQ-OINT
029100          INTO REG-FDI
029200       AT END
029300          MOVE 'S'               TO WSS-FIM-OINT
029400     END-READ.
029500*
029600     IF FIMARQ
029700        CONTINUE
029800     ELSE
029900        IF FS-OINT               EQUAL '00'
030000           ADD 1                 TO WSS-REG-LIDOS
030100           PERFORM RT-QUEBRAR-CAMPOS THRU RT-QUEBRAR-CAMPOSX
030200           PERFORM RT-CONSISTE-CAMPOS THRU RT-CONSISTE-CAMPOSX
030300           IF REGISTRO-VALIDO
030400              PERFORM RT-GRAVAR-REGISTRO
030500                      THRU RT-GRAVAR-REGISTROX
030600           ELSE
030700              ADD 1              TO WSS-REG-REJEITADOS
030800           END-IF
030900        ELSE
031000           MOVE 'leitura'        TO WSS-DESCRICAO
031100           MOVE 'OINT'           TO WSS-ARQUIVO
031200           MOVE FS-OINT          TO WSS-FSTATUS
031300           MOVE 4                TO WSS-PONTO-ERRO
031400           PERFORM RT-ERROS      THRU RT-ERROSX
031500        END-IF
031600     END-IF.
031700*
031800 RT-PROCESSARX.
031900     EXIT.
032000*
032100*----------------------------------------------------------------*
032200 RT-QUEBRAR-CAMPOS               SECTION.
032300*  ---> Distribui a linha lida nos 7 campos do layout.           *
032400*----------------------------------------------------------------*
032500*
032600     UNSTRING REG-FDI DELIMITED BY '|'
032700         INTO OAB-SIMBOLO        OAB-CATEGORIA
032800              OAB-QTDE-CONTRATO  OAB-VOLUME
032900              OAB-VALOR          OAB-FREE-FLOAT
033000              OAB-PCT-FREE-FLOAT
033100     END-UNSTRING.
033200*
033300 RT-QUEBRAR-CAMPOSX.
033400     EXIT.
033500*
033600*----------------------------------------------------------------*
033700 RT-CONSISTE-CAMPOS              SECTION.
033800*  ---> Registro com qualquer um dos 7 campos em branco e        *
033900*       rejeitado.                                               *
034000*----------------------------------------------------------------*
034100*
034200     MOVE 'S'                    TO WSS-REG-VALIDO.
034300*
034400     IF OAB-SIMBOLO               EQUAL SPACES
034500        OR OAB-CATEGORIA         EQUAL SPACES
034600        OR OAB-QTDE-CONTRATO     EQUAL SPACES
034700        OR OAB-VOLUME            EQUAL SPACES
034800        OR OAB-VALOR             EQUAL SPACES
034900        OR OAB-FREE-FLOAT        EQUAL SPACES
035000        OR OAB-PCT-FREE-FLOAT    EQUAL SPACES
035100        MOVE 'N'                 TO WSS-REG-VALIDO
035200     END-IF.
035300*
035400 RT-CONSISTE-CAMPOSX.
035500     EXIT.
035600*
035700*----------------------------------------------------------------*
035800 RT-GRAVAR-REGISTRO              SECTION.
035900*  ---> Monta o registro limpo, grava e acumula os totais de     *
036000*       volume e valor em aberto.                                *
036100*----------------------------------------------------------------*
036200*
036300     MOVE OAB-SIMBOLO            TO OIT-SIMBOLO-WSI.
036400     MOVE OAB-CATEGORIA          TO OIT-CATEGORIA-WSI.
036500     MOVE OAB-QTDE-CONTRATO-R    TO OIT-QTDE-CONTRATO-WSI.
036600     MOVE OAB-VOLUME-R           TO OIT-VOLUME-WSI.
036700     MOVE OAB-VALOR-R            TO OIT-VALOR-WSI.
036800     MOVE OAB-FREE-FLOAT-R       TO OIT-FREE-FLOAT-WSI.
036900     MOVE OAB-PCT-FREE-FLOAT-R   TO OIT-PCT-FREE-FLOAT-WSI.
037000*
037100     WRITE REG-FDL               FROM REG-WSI.
037200*
037300     IF FS-OINT-LIMPO             EQUAL '00'
037400        ADD 1                    TO WSS-REG-GRAVADOS
037500        ADD OIT-VOLUME-WSI       TO WSS-TOT-VOLUME-ABERTO
037600        ADD OIT-VALOR-WSI        TO WSS-TOT-VALOR-ABERTO
037700     ELSE
037800        MOVE 'gravar'            TO WSS-DESCRICAO
037900        MOVE 'OINT-LIMPO'        TO WSS-ARQUIVO
038000        MOVE FS-OINT-LIMPO       TO WSS-FSTATUS
038100        MOVE 5                   TO WSS-PONTO-ERRO
038200        PERFORM RT-ERROS         THRU RT-ERROSX
038300     END-IF.
038400*
038500 RT-GRAVAR-REGISTROX.
038600     EXIT.
038700*
038800*----------------------------------------------------------------*
038900 RT-ERROS                        SECTION.
039000*  ---> Monta mensagem de erro e interrompe este arquivo.        *
039100*----------------------------------------------------------------*
039200*
039300     STRING 'Erro ' WSS-DESCRICAO ' arquivo ' WSS-ARQUIVO
039400            ' - FS: ' WSS-FSTATUS ' Local: #' WSS-PONTO-ERRO '#'
039500        DELIMITED BY SIZE        INTO LKS-MENSAGEM
039600     END-STRING.
039700*
039800     MOVE '99'                   TO LKS-RETORNO.
039900     MOVE 'S'                    TO WSS-FIM-OINT.
040000*
040100 RT-ERROSX.
040200     EXIT.
040300*
040400*----------------------------------------------------------------*
040500 RT-FINALIZAR                    SECTION.
040600*  ---> Fecha arquivos e devolve totais ao despachante.          *
040700*----------------------------------------------------------------*
040800*
040900     CLOSE ARQ-OINT
041000           ARQ-OINT-LIMPO.
041100*
041200     MOVE WSS-REG-LIDOS          TO LKS-QTDE-LIDOS.
041300     MOVE WSS-REG-REJEITADOS     TO LKS-QTDE-REJEITADOS.
041400     MOVE WSS-REG-GRAVADOS       TO LKS-QTDE-GRAVADOS.
041500*
041600 RT-FINALIZARX.
041700     EXIT.
041800*
041900*----------------------------------------------------------------*
042000*                   F I M  D O  P R O G R A M A
042100*----------------------------------------------------------------*
