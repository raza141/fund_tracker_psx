000100*----------------------------------------------------------------*
000200*    SELECT - RELATORIO DE NEGOCIOS FORA DE PREGAO (OMT)         *
000300*----------------------------------------------------------------*
000400     SELECT  ARQ-OMT::            ASSIGN TO WSS-ARQ-ENTRADA
000500             ORGANIZATION        IS LINE SEQUENTIAL
000600             ACCESS MODE         IS SEQUENTIAL
000700             LOCK MODE           IS MANUAL
000800             FILE STATUS         IS FS-OMT::.
