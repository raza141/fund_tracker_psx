000100*----------------------------------------------------------------*
000200*    LAY-OUT REGISTRO RESUMO DE MERCADO (ENTRADA E SAIDAS)       *
000300*    REUTILIZADO PARA PRONTO/BALCAO E FUTURO PELO MESMO LAYOUT   *
000400*----------------------------------------------------------------*
000500 01  REG::.
000600     03  MKT-DATA-PREGAO::    PIC 9(008).
000700     03  MKT-SIMBOLO::        PIC X(012).
000800     03  MKT-SETOR-COD::      PIC 9(004).
000900     03  MKT-NOME-EMPRESA::   PIC X(040).
001000     03  MKT-PRECO-ABERT::    PIC S9(007)V99.
001100     03  MKT-PRECO-MAXIMO::   PIC S9(007)V99.
001200     03  MKT-PRECO-MINIMO::   PIC S9(007)V99.
001300     03  MKT-PRECO-FECHA::    PIC S9(007)V99.
001400     03  MKT-VOLUME::         PIC S9(013).
001500     03  MKT-PRECO-ANTER::    PIC S9(007)V99.
001600     03  FILLER               PIC X(018).
