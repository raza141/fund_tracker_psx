000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00005.
000500 AUTHOR.                         JCARDIM.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   11 MAY 1993.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00005 ---> EXTRATOR COMPOSICAO DE INDICE   *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : JOSE CARLOS CARDIM                            *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O HISTORICO DE COMPOSICAO DE INDICE        *
002000*     *            (ARQUIVO INDHIST), EXTRAI SIMBOLO, PESO       *
002100*     *            PERCENTUAL E ACOES ORDINARIAS, CARIMBA A      *
002200*     *            DATA-BASE TIRADA DO PROPRIO NOME DO ARQUIVO.  *
002300*     *----------------------------------------------------------*
002400*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002500*     *----------------------------------------------------------*
002600*     * 11.05.1993  JCA  PEDIDO 1360 - VERSAO INICIAL            *
002700*     * 14.01.1996  RFK  PEDIDO 1501 - INCLUI TOTALIZADOR DO     *
002800*     *                  PESO PERCENTUAL COMO TOTAL DE CONTROLE  *
002900*     * 27.10.1998  MTS  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
003000*     *                  CAMPO DE ANO DA DATA-BASE PASSA A SER   *
003100*     *                  VALIDADO COM 4 POSICOES                 *
003200*     * 22.02.2002  JCA  PEDIDO 1940 - AJUSTE NA QUEBRA DO NOME  *
003300*     *                  DO ARQUIVO (TOKEN 'INDHIST' PODE VIR EM *
003400*     *                  QUALQUER CAIXA)                         *
003500*     * 17.03.2003  RFK  PEDIDO 1980 - PESO-PCT SEM REDEFINES    *
003600*     *                  NUMERICO PERDIA AS CASAS DECIMAIS NO    *
003700*     *                  MOVE PARA O REGISTRO DE SAIDA           *
003800*     * 19.03.2003  RFK  PEDIDO 1982 - O AJUSTE DO PEDIDO 1940   *
003900*     *                  NAO FUNCIONAVA DE FATO; TOKEN 'INDHIST' *
004000*     *                  E MES ABREVIADO SO CASAVAM EM MAIUSCULA,*
004100*     *                  AGORA CONVERTE O NOME DO ARQUIVO ANTES  *
004200*     *----------------------------------------------------------*
004300*
004400*================================================================*
004500 ENVIRONMENT                     DIVISION.
004600*================================================================*
004700 CONFIGURATION                   SECTION.
004800*----------------------------------------------------------------*
004900 SPECIAL-NAMES.
005000     C01                         IS TOP-OF-FORM.
005100*----------------------------------------------------------------*
005200 INPUT-OUTPUT                    SECTION.
005300*----------------------------------------------------------------*
005400 FILE-CONTROL.
005500*
005600*  ---> Historico de composicao de indice (entrada)
005700     COPY 'SEL-INDX.CPY'         REPLACING ==::== BY == -FDX ==.
005800*
005900*  ---> Arquivo de composicao de indice (saida)
006000     SELECT  ARQ-INDX-COMP       ASSIGN TO WSS-ARQ-SAIDA
006100             ORGANIZATION        IS LINE SEQUENTIAL
006200             ACCESS MODE         IS SEQUENTIAL
006300             LOCK MODE           IS MANUAL
006400             FILE STATUS         IS FS-INDX-COMP.
006500*
006600*================================================================*
006700 DATA                            DIVISION.
006800*================================================================*
006900 FILE                            SECTION.
007000*----------------------------------------------------------------*
007100 FD  ARQ-INDX
007200     RECORDING MODE              IS V
007300     LABEL RECORD                IS STANDARD.
007400 01  REG-FDX                     PIC  X(120).
007500*
007600 FD  ARQ-INDX-COMP
007700     RECORDING MODE              IS F
007800     LABEL RECORD                IS STANDARD.
007900 COPY 'FD-INDX.CPY'              REPLACING ==::== BY == -FDC ==.
008000*
008100*----------------------------------------------------------------*
008200 WORKING-STORAGE                 SECTION.
008300*----------------------------------------------------------------*
008400 77  FILLER                      PIC  X(032)         VALUE
008500     'III  WORKING STORAGE SECTION III'.
008600*
008700 77  WSS-FIM-INDX                PIC  X(001)         VALUE 'N'.
008800     88  FIMARQ                                      VALUE 'S'.
008900*
009000 77  WSS-NOME-VALIDO             PIC  X(001)         VALUE 'N'.
009100     88  NOME-ARQUIVO-VALIDO                         VALUE 'S'.
009200*
009300*----------------------------------------------------------------*
009400*    VARIAVEIS - NOME DOS ARQUIVOS DE ENTRADA/SAIDA              *
009500*----------------------------------------------------------------*
009600 01  WSS-ARQUIVOS.
009700     03  WSS-ARQ-ENTRADA         PIC  X(040)         VALUE SPACES.
009800     03  WSS-ARQ-SAIDA           PIC  X(040)         VALUE SPACES.
009900*
010000*  PEDIDO 1982 (19.03.2003-RFK): NOME DO ARQUIVO EM CAIXA ALTA
010100*  PARA A QUEBRA DO TOKEN 'INDHIST' E PARA O MES ABREVIADO (VER
010200*  RT-INICIALIZAR E RT-TRADUZIR-MES).
010300     03  WSS-ARQ-ENTRADA-MAIUSC  PIC  X(040)         VALUE SPACES.
010400*
010500*----------------------------------------------------------------*
010600*    VARIAVEIS - AUXILIARES
010700*----------------------------------------------------------------*
010800 01  WSS-AUXILIARES.
010900     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
011000     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
011100     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
011200     03  WSS-PONTO-ERRO          PIC  9(002) COMP    VALUE ZEROS.
011300*
011400*----------------------------------------------------------------*
011500*    VARIAVEIS - CONTADORES E TOTAIS DE CONTROLE
011600*----------------------------------------------------------------*
011700     03  WSS-REG-LIDOS           PIC  9(007) COMP-3  VALUE ZEROS.
011800     03  WSS-REG-GRAVADOS        PIC  9(007) COMP-3  VALUE ZEROS.
011900     03  WSS-TOT-PESO-PCT        PIC S9(007)V9(004)
012000                                 COMP-3              VALUE ZEROS.
012100*
012200*----------------------------------------------------------------*
012300*    VARIAVEIS - FILE STATUS
012400*----------------------------------------------------------------*
012500     03  FS-INDX                 PIC  X(002)         VALUE SPACES.
012600     03  FS-INDX-COMP            PIC  X(002)         VALUE SPACES.
012700*
012800*----------------------------------------------------------------*
012900*    VARIAVEIS - QUEBRA DO NOME DO ARQUIVO PARA ACHAR A DATA     *
013000*    (TEXTO APOS O TOKEN 'INDHIST' E ANTES DA EXTENSAO, NO       *
013100*     FORMATO DD-MON-YYYY, EX: 02-JAN-2024)                      *
013200*----------------------------------------------------------------*
013300 01  WSS-NOME-ARQ-QUEBRA.
013400     03  WSS-NOME-ARQ-PREFIXO    PIC  X(040).
013500     03  WSS-NOME-ARQ-SUFIXO     PIC  X(040).
013600*
013700 01  WSS-DATA-ARQ-TAG.
013800     03  WSS-DATA-ARQ-TEXTO      PIC  X(011).
013900     03  WSS-DATA-ARQ-TEXTO-R    REDEFINES
014000         WSS-DATA-ARQ-TEXTO.
014100         05  WSS-DTA-DIA         PIC  9(002).
014200         05  FILLER              PIC  X(001).
014300         05  WSS-DTA-MES-ABREV   PIC  X(003).
014400         05  FILLER              PIC  X(001).
014500         05  WSS-DTA-ANO         PIC  9(004).
014600*
014700*----------------------------------------------------------------*
014800*    VARIAVEIS - DATA-BASE MONTADA (AAAAMMDD)
014900*----------------------------------------------------------------*
015000 01  WSS-DATA-BASE-MONTADA       PIC  9(008)         VALUE ZEROS.
015100 01  WSS-DATA-BASE-MONTADA-R     REDEFINES
015200     WSS-DATA-BASE-MONTADA.
015300     03  WSS-DBM-ANO             PIC  9(004).
015400     03  WSS-DBM-MES             PIC  9(002).
015500     03  WSS-DBM-DIA             PIC  9(002).
015600*
015700 77  WSS-MES-NUMERICO            PIC  9(002) COMP    VALUE ZEROS.
015800*
015900*----------------------------------------------------------------*
016000*    VARIAVEIS - REGISTRO LIDO (APOS UNSTRING, 3 CAMPOS)
016100*----------------------------------------------------------------*
016200 01  WSS-REG-INDICE.
016300     03  IXR-SIMBOLO             PIC  X(012).
016400*
016500*  PEDIDO 1980 (17.03.2003-RFK): PESO-PCT NAO TINHA REDEFINES
016600*  NUMERICO - O MOVE ALFANUMERICO DIRETO NAO ALINHA AS 4 CASAS
016700*  DECIMAIS, MESMO DEFEITO JA CORRIGIDO NOS OUTROS 4 PROGRAMAS.
016800     03  IXR-PESO-PCT            PIC  X(010).
016900     03  IXR-PESO-PCT-R          REDEFINES IXR-PESO-PCT
017000                                 PIC  9(006)V9(004).
017100     03  IXR-ACOES-ORD           PIC  X(015).
017200     03  IXR-ACOES-ORD-R         REDEFINES IXR-ACOES-ORD
017300                                 PIC  9(015).
017400     03  FILLER                  PIC  X(083).
017500*
017600*----------------------------------------------------------------*
017700*    AREA DE SAIDA NA WORKING (LAYOUT UNICO)
017800*----------------------------------------------------------------*
017900 COPY 'FD-INDX.CPY'              REPLACING ==::== BY == -WSX ==.
018000*
018100*----------------------------------------------------------------*
018200 01  FILLER                      PIC  X(032)         VALUE
018300     'FFF  FIM DA WORKING-STORAGE  FFF'.
018400*
018500*----------------------------------------------------------------*
018600 LINKAGE                         SECTION.
018700*----------------------------------------------------------------*
018800 01  LKS-PARM.
018900     03  FILLER                  PIC S9(004) COMP.
019000     03  LKS-NOME-ARQUIVO        PIC  X(040).
019100     03  LKS-DATA-LOTE           PIC  9(008).
019200     03  LKS-QTDE-LIDOS          PIC  9(007) COMP-3.
019300     03  LKS-QTDE-REJEITADOS     PIC  9(007) COMP-3.
019400     03  LKS-QTDE-GRAVADOS       PIC  9(007) COMP-3.
019500     03  LKS-RETORNO             PIC  X(002).
019600     03  LKS-MENSAGEM            PIC  X(050).
019700*
019800*================================================================*
019900 PROCEDURE                       DIVISION USING LKS-PARM.
020000*================================================================*
020100 RT-PRINCIPAL                    SECTION.
020200*----------------------------------------------------------------*
020300*
020400     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
020500*
020600     IF NOME-ARQUIVO-VALIDO
020700        PERFORM RT-PROCESSAR     THRU RT-PROCESSARX
020800                UNTIL FIMARQ
020900     END-IF.
021000*
021100     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
021200*
021300     GOBACK.
021400*
021500 RT-PRINCIPALX.
021600     EXIT.
021700*
021800*----------------------------------------------------------------*
021900 RT-INICIALIZAR                  SECTION.
022000*  ---> Deriva a data-base do nome do arquivo e so abre os       *
022100*       arquivos se a data apurada for valida.                   *
022200*----------------------------------------------------------------*
022300*
022400     INITIALIZE                  WSS-AUXILIARES
022500                                 WSS-NOME-ARQ-QUEBRA
022600                                 WSS-DATA-ARQ-TAG
022700                                 WSS-REG-INDICE
022800                                 REG-WSX
022900        REPLACING ALPHANUMERIC   BY SPACES
023000                  NUMERIC        BY ZEROS.
023100*
023200     MOVE ZEROS                  TO WSS-REG-LIDOS
023300                                    WSS-REG-GRAVADOS
023400                                    WSS-TOT-PESO-PCT
023500                                    WSS-DATA-BASE-MONTADA.
023600*
023700     MOVE LKS-NOME-ARQUIVO       TO WSS-ARQ-ENTRADA.
023800     STRING LKS-NOME-ARQUIVO DELIMITED BY SPACE '.LIM'
023900        DELIMITED BY SIZE        INTO WSS-ARQ-SAIDA
024000     END-STRING.
024100*
024200     MOVE '00'                   TO LKS-RETORNO.
024300     MOVE SPACES                 TO LKS-MENSAGEM.
024400     MOVE 'N'                    TO WSS-NOME-VALIDO.
024500*
024600*  PEDIDO 1982 (19.03.2003-RFK): O TOKEN 'INDHIST' E O MES
024700*  ABREVIADO PODEM VIR EM QUALQUER CAIXA - O PEDIDO 1940 DIZIA
024800*  TER RESOLVIDO ISSO MAS A QUEBRA CONTINUAVA SO EM MAIUSCULA.
024900*  CONVERTE O NOME PARA MAIUSCULA ANTES DE QUEBRAR O TOKEN.
025000     MOVE LKS-NOME-ARQUIVO       TO WSS-ARQ-ENTRADA-MAIUSC.
025100     INSPECT WSS-ARQ-ENTRADA-MAIUSC
025200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
025300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025400*
025500     UNSTRING WSS-ARQ-ENTRADA-MAIUSC DELIMITED BY 'INDHIST'
025600         INTO WSS-NOME-ARQ-PREFIXO WSS-NOME-ARQ-SUFIXO
025700     END-UNSTRING.
025800*
025900     MOVE WSS-NOME-ARQ-SUFIXO (1:11) TO WSS-DATA-ARQ-TEXTO.
026000*
026100     PERFORM RT-TRADUZIR-MES     THRU RT-TRADUZIR-MESX.
026200*
026300     IF WSS-MES-NUMERICO         GREATER ZEROS
026400        AND WSS-DTA-DIA          NUMERIC
026500        AND WSS-DTA-ANO          NUMERIC
026600        MOVE 'S'                 TO WSS-NOME-VALIDO
026700        MOVE WSS-DTA-ANO         TO WSS-DBM-ANO
026800        MOVE WSS-MES-NUMERICO    TO WSS-DBM-MES
026900        MOVE WSS-DTA-DIA         TO WSS-DBM-DIA
027000     ELSE
027100        STRING 'Data-base nao localizada no nome do arquivo'
027200           DELIMITED BY SIZE     INTO LKS-MENSAGEM
027300        END-STRING
027400        MOVE '99'                TO LKS-RETORNO
027500     END-IF.
027600*
027700     IF NOME-ARQUIVO-VALIDO
027800        PERFORM RT-ABRIR-ARQUIVOS THRU RT-ABRIR-ARQUIVOSX
027900     END-IF.
028000*
028100 RT-INICIALIZARX.
028200     EXIT.
028300*
028400*----------------------------------------------------------------*
028500 RT-TRADUZIR-MES                 SECTION.
028600*  ---> Converte a abreviatura de 3 letras do mes para numero.   *
028700*----------------------------------------------------------------*
028800*
028900     EVALUATE WSS-DTA-MES-ABREV
029000        WHEN 'JAN'               MOVE 01 TO WSS-MES-NUMERICO
029100        WHEN 'FEB'               MOVE 02 TO WSS-MES-NUMERICO
029200        WHEN 'MAR'               MOVE 03 TO WSS-MES-NUMERICO
029300        WHEN 'APR'               MOVE 04 TO WSS-MES-NUMERICO
029400        WHEN 'MAY'               MOVE 05 TO WSS-MES-NUMERICO
029500        WHEN 'JUN'               MOVE 06 TO WSS-MES-NUMERICO
029600        WHEN 'JUL'               MOVE 07 TO WSS-MES-NUMERICO
029700        WHEN 'AUG'               MOVE 08 TO WSS-MES-NUMERICO
029800        WHEN 'SEP'               MOVE 09 TO WSS-MES-NUMERICO
029900        WHEN 'OCT'               MOVE 10 TO WSS-MES-NUMERICO
030000        WHEN 'NOV'               MOVE 11 TO WSS-MES-NUMERICO
030100        WHEN 'DEC'               MOVE 12 TO WSS-MES-NUMERICO
030200        WHEN OTHER               MOVE 00 TO WSS-MES-NUMERICO
030300     END-EVALUATE.
030400*
030500 RT-TRADUZIR-MESX.
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900 RT-ABRIR-ARQUIVOS               SECTION.
031000*  ---> Abertura do historico de entrada e do arquivo de saida.  *
031100*----------------------------------------------------------------*
031200*
031300     OPEN INPUT ARQ-INDX.
031400*
031500     IF FS-INDX                  EQUAL '00'
031600        CONTINUE
031700     ELSE
031800        MOVE 'abrir'             TO WSS-DESCRICAO
031900        MOVE 'INDX'              TO WSS-ARQUIVO
032000        MOVE FS-INDX             TO WSS-FSTATUS
032100        MOVE 1                   TO WSS-PONTO-ERRO
032200        PERFORM RT-ERROS         THRU RT-ERROSX
032300     END-IF.
032400*
032500     OPEN OUTPUT ARQ-INDX-COMP.
032600*
032700     IF FS-INDX-COMP              EQUAL '00'
032800        CONTINUE
032900     ELSE
033000        MOVE 'abrir'             TO WSS-DESCRICAO
033100        MOVE 'INDX-COMP'         TO WSS-ARQUIVO
033200        MOVE FS-INDX-COMP        TO WSS-FSTATUS
033300        MOVE 2                   TO WSS-PONTO-ERRO
033400        PERFORM RT-ERROS         THRU RT-ERROSX
033500     END-IF.
033600*
033700 RT-ABRIR-ARQUIVOSX.
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100 RT-PROCESSAR                    SECTION.
034200*  ---> Le, monta e grava o registro de composicao de indice.    *
034300*----------------------------------------------------------------*
034400*
034500     READ ARQ-INDX
034600          INTO REG-FDX
034700       AT END
034800          MOVE 'S'               TO WSS-FIM-INDX
034900     END-READ.
035000*
035100     IF FIMARQ
035200        CONTINUE
035300     ELSE
035400        IF FS-INDX               EQUAL '00'
035500           ADD 1                 TO WSS-REG-LIDOS
035600           UNSTRING REG-FDX DELIMITED BY '|'
035700               INTO IXR-SIMBOLO  IXR-PESO-PCT
035800                    IXR-ACOES-ORD
035900           END-UNSTRING
036000           PERFORM RT-GRAVAR-REGISTRO THRU RT-GRAVAR-REGISTROX
036100        ELSE
036200           MOVE 'leitura'        TO WSS-DESCRICAO
036300           MOVE 'INDX'           TO WSS-ARQUIVO
036400           MOVE FS-INDX          TO WSS-FSTATUS
036500           MOVE 3                TO WSS-PONTO-ERRO
036600           PERFORM RT-ERROS      THRU RT-ERROSX
036700        END-IF
036800     END-IF.
036900*
037000 RT-PROCESSARX.
037100     EXIT.
037200*
037300*----------------------------------------------------------------*
037400 RT-GRAVAR-REGISTRO               SECTION.
037500*  ---> Monta registro de saida com o simbolo, peso percentual,  *
037600*       acoes ordinarias e a data-base apurada do nome.          *
037700*----------------------------------------------------------------*
037800*
037900     MOVE IXR-SIMBOLO            TO IDX-SIMBOLO-WSX.
038000     MOVE IXR-PESO-PCT-R         TO IDX-PESO-PCT-WSX.
038100     MOVE IXR-ACOES-ORD-R        TO IDX-ACOES-ORD-WSX.
038200     MOVE WSS-DATA-BASE-MONTADA  TO IDX-DATA-BASE-WSX.
038300*
038400     WRITE REG-FDC               FROM REG-WSX.
038500*
038600     IF FS-INDX-COMP              EQUAL '00'
038700        ADD 1                    TO WSS-REG-GRAVADOS
038800        ADD IDX-PESO-PCT-WSX     TO WSS-TOT-PESO-PCT
038900     ELSE
039000        MOVE 'gravar'            TO WSS-DESCRICAO
039100        MOVE 'INDX-COMP'         TO WSS-ARQUIVO
039200        MOVE FS-INDX-COMP        TO WSS-FSTATUS
039300        MOVE 4                   TO WSS-PONTO-ERRO
039400        PERFORM RT-ERROS         THRU RT-ERROSX
039500     END-IF.
039600*
039700 RT-GRAVAR-REGISTROX.
039800     EXIT.
039900*
040000*----------------------------------------------------------------*
040100 RT-ERROS                        SECTION.
040200*  ---> Monta mensagem de erro e interrompe este arquivo.        *
040300*----------------------------------------------------------------*
040400*
040500     STRING 'Erro ' WSS-DESCRICAO ' arquivo ' WSS-ARQUIVO
040600            ' - FS: ' WSS-FSTATUS ' Local: #' WSS-PONTO-ERRO '#'
040700        DELIMITED BY SIZE        INTO LKS-MENSAGEM
040800     END-STRING.
040900*
041000     MOVE '99'                   TO LKS-RETORNO.
041100     MOVE 'S'                    TO WSS-FIM-INDX.
041200*
041300 RT-ERROSX.
041400     EXIT.
041500*
041600*----------------------------------------------------------------*
041700 RT-FINALIZAR                    SECTION.
041800*  ---> Fecha arquivos (se abertos) e devolve totais.            *
041900*----------------------------------------------------------------*
042000*
042100     IF NOME-ARQUIVO-VALIDO
042200        CLOSE ARQ-INDX
042300              ARQ-INDX-COMP
042400     END-IF.
042500*
042600     MOVE WSS-REG-LIDOS          TO LKS-QTDE-LIDOS.
042700     MOVE ZEROS                  TO LKS-QTDE-REJEITADOS.
042800     MOVE WSS-REG-GRAVADOS       TO LKS-QTDE-GRAVADOS.
042900*
043000 RT-FINALIZARX.
043100     EXIT.
043200*
043300*----------------------------------------------------------------*
043400*                   F I M  D O  P R O G R A M A
043500*----------------------------------------------------------------*
