000100*----------------------------------------------------------------*
000200*    LAY-OUT REGISTRO CONTRATOS EM ABERTO (FUTUROS)              *
000300*----------------------------------------------------------------*
000400 01  REG::.
000500     03  OIT-SIMBOLO::        PIC X(016).
000600     03  OIT-CATEGORIA::      PIC X(020).
000700     03  OIT-QTDE-CONTRATO::  PIC S9(009).
000800     03  OIT-VOLUME::         PIC S9(013).
000900     03  OIT-VALOR::          PIC S9(013)V99.
001000     03  OIT-FREE-FLOAT::     PIC S9(013).
001100     03  OIT-PCT-FREE-FLOAT:: PIC S9(003)V99.
001200     03  FILLER               PIC X(020).
