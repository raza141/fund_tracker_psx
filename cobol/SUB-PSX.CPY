000100*----------------------------------------------------------------*
000200*    PARAMETROS PARA CHAMADA DAS UNIDADES DE PROCESSAMENTO       *
000300*    (COPIADO NO DESPACHANTE COM SUFIXO WSS, DECLARADO NA        *
000400*     LINKAGE DA UNIDADE CHAMADA COMO LKS-PARM)                  *
000500*----------------------------------------------------------------*
000600 01  ::-PARM.
000700     03 FILLER                   PIC S9(04)          COMP.
000800     03 ::-NOME-ARQUIVO          PIC  X(040).
000900     03 ::-DATA-LOTE             PIC  9(008).
001000     03 ::-QTDE-LIDOS            PIC  9(007)         COMP-3.
001100     03 ::-QTDE-REJEITADOS       PIC  9(007)         COMP-3.
001200     03 ::-QTDE-GRAVADOS         PIC  9(007)         COMP-3.
001300     03 ::-RETORNO               PIC  X(002).
001400     03 ::-MENSAGEM              PIC  X(050).
