000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00000.
000500 AUTHOR.                         AMARILDOMB.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   28 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00000 ---> DESPACHANTE LOTE DIARIO PSX     *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : PROGRAMA PRINCIPAL DO LOTE NOTURNO DO         *
002000*     *            ARMAZEM DE DADOS DE MERCADO DA BOLSA (PSX).   *
002100*     *            PARA A DATA DE MOVIMENTO CORRENTE, DESPACHA   *
002200*     *            CADA ARQUIVO DE ENTRADA FIXO PARA A UNIDADE   *
002300*     *            DE PROCESSAMENTO CORRESPONDENTE, E EMITE O    *
002400*     *            RELATORIO DE CONTROLE DA RODADA.              *
002500*     *----------------------------------------------------------*
002600*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002700*     *----------------------------------------------------------*
002800*     * 28.02.1990  AMB  PEDIDO 1100 - VERSAO INICIAL - DESPACHA *
002900*     *                  SOMENTE RESUMO DE MERCADO E FLUXO       *
003000*     *                  FIPI/LIPI                               *
003100*     * 22.03.1990  AMB  PEDIDO 1106 - INCLUI DESPACHO PARA A    *
003200*     *                  UNIDADE DE NEGOCIOS FORA DE PREGAO      *
003300*     * 03.08.1992  RFK  PEDIDO 1271 - INCLUI DESPACHO PARA A    *
003400*     *                  UNIDADE DE CONTRATOS EM ABERTO          *
003500*     * 11.05.1993  JCA  PEDIDO 1360 - INCLUI DESPACHO PARA A    *
003600*     *                  UNIDADE DE COMPOSICAO DE INDICE         *
003700*     * 04.12.1993  JCA  PEDIDO 1390 - RELATORIO DE CONTROLE     *
003800*     *                  PASSA A TRAZER TOTAIS POR UNIDADE       *
003900*     * 27.10.1998  MTS  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
004000*     *                  DATA DE MOVIMENTO PASSA A SER TRATADA   *
004100*     *                  COM 4 POSICOES DE ANO EM TODO O LOTE,   *
004200*     *                  CERTIFICADO PELO COMITE Y2K DO BUREAU   *
004300*     * 19.06.2001  RFK  PEDIDO 1910 - UMA FALHA EM UMA UNIDADE  *
004400*     *                  NAO INTERROMPE MAIS AS DEMAIS UNIDADES  *
004500*     * 22.02.2002  JCA  PEDIDO 1940 - AJUSTE NO RODAPE DO       *
004600*     *                  RELATORIO DE CONTROLE (PAGINACAO)       *
004700*     *----------------------------------------------------------*
004800*
004900*================================================================*
005000 ENVIRONMENT                     DIVISION.
005100*================================================================*
005200 CONFIGURATION                   SECTION.
005300*----------------------------------------------------------------*
005400 SPECIAL-NAMES.
005500     C01                         IS TOP-OF-FORM.
005600*----------------------------------------------------------------*
005700 INPUT-OUTPUT                    SECTION.
005800*----------------------------------------------------------------*
005900 FILE-CONTROL.
006000*
006100*  ---> Relatorio de controle da rodada do lote (saida)
006200     SELECT  REL-CONTROLE         ASSIGN TO 'PSXCTRL1.TXT'
006300             ORGANIZATION        IS LINE SEQUENTIAL
006400             FILE STATUS         IS FS-CONTROLE.
006500*
006600*================================================================*
006700 DATA                            DIVISION.
006800*================================================================*
006900 FILE                            SECTION.
007000*----------------------------------------------------------------*
007100 FD  REL-CONTROLE.
007200 01  REG-REL-CONTROLE            PIC  X(132).
007300*
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE                 SECTION.
007600*----------------------------------------------------------------*
007700 77  FILLER                      PIC  X(032)         VALUE
007800     'III  WORKING STORAGE SECTION III'.
007900*
008000 77  WSS-FIM-TABELA               PIC  X(001)         VALUE 'N'.
008100     88  FIM-TABELA                                   VALUE 'S'.
008200*
008300*----------------------------------------------------------------*
008400*    VARIAVEIS - AUXILIARES
008500*----------------------------------------------------------------*
008600 01  WSS-AUXILIARES.
008700     03  WSS-IND-ARQUIVO          PIC  9(002) COMP    VALUE ZEROS.
008800     03  WSS-LINHA-REL            PIC  9(003) COMP-3  VALUE ZEROS.
008900     03  WSS-PAGINA-REL           PIC  9(003) COMP-3  VALUE ZEROS.
009000*
009100*----------------------------------------------------------------*
009200*    VARIAVEIS - FILE STATUS
009300*----------------------------------------------------------------*
009400 01  WSS-STATUS.
009500     03  FS-CONTROLE             PIC  X(002)         VALUE SPACES.
009600*
009700*----------------------------------------------------------------*
009800*    TABELA FIXA DE ARQUIVOS DO LOTE (SEM VARREDURA DE DIRETORIO)*
009900*    CADA LINHA: NOME DO ARQUIVO, UNIDADE QUE TRATA E NOME DA    *
010000*    UNIDADE PARA O RELATORIO DE CONTROLE                        *
010100*----------------------------------------------------------------*
010200 01  WSS-TABELA-ARQUIVOS.
010300     03  WSS-ARQ-01.
010400         05  FILLER              PIC  X(040)         VALUE
010500             'MKTSUMRY.TXT'.
010600         05  FILLER              PIC  9(002) COMP    VALUE 2.
010700         05  FILLER              PIC  X(024)         VALUE
010800             'RESUMO DE MERCADO'.
010900     03  WSS-ARQ-02.
011000         05  FILLER              PIC  X(040)         VALUE
011100             'OFFMARKET.TXT'.
011200         05  FILLER              PIC  9(002) COMP    VALUE 3.
011300         05  FILLER              PIC  X(024)         VALUE
011400             'NEGOCIOS FORA DE PREGAO'.
011500     03  WSS-ARQ-03.
011600         05  FILLER              PIC  X(040)         VALUE
011700             'OPENINT.TXT'.
011800         05  FILLER              PIC  9(002) COMP    VALUE 4.
011900         05  FILLER              PIC  X(024)         VALUE
012000             'CONTRATOS EM ABERTO'.
012100     03  WSS-ARQ-04.
012200         05  FILLER              PIC  X(040)         VALUE
012300             'INDHIST02-JAN-2024.TXT'.
012400         05  FILLER              PIC  9(002) COMP    VALUE 5.
012500         05  FILLER              PIC  X(024)         VALUE
012600             'COMPOSICAO DE INDICE'.
012700     03  WSS-ARQ-05.
012800         05  FILLER              PIC  X(040)         VALUE
012900             'FIPILIPI.TXT'.
013000         05  FILLER              PIC  9(002) COMP    VALUE 1.
013100         05  FILLER              PIC  X(024)         VALUE
013200             'FLUXO FIPI/LIPI'.
013300*
013400 01  WSS-TABELA-ARQUIVOS-R       REDEFINES
013500     WSS-TABELA-ARQUIVOS.
013600     03  WSS-ENTRADA-TAB          OCCURS 5 TIMES
013700                                  INDEXED BY WSS-IDX-TAB.
013800         05  WSS-TAB-NOME-ARQ     PIC  X(040).
013900         05  WSS-TAB-UNIDADE      PIC  9(002) COMP.
014000         05  WSS-TAB-DESCR-UNID   PIC  X(024).
014100*
014200*----------------------------------------------------------------*
014300*    AREA DE CHAMADA AS UNIDADES DE PROCESSAMENTO (SUFIXO WSS)   *
014400*----------------------------------------------------------------*
014500 COPY 'SUB-PSX.CPY'              REPLACING ==::== BY == WSS ==.
014600*
014700*----------------------------------------------------------------*
014800*    VARIAVEIS - TOTAIS GERAIS DA RODADA DO LOTE
014900*----------------------------------------------------------------*
015000 01  WSS-TOTAIS-GERAIS.
015100     03  WSS-TOT-ARQ-PROCESSADOS  PIC  9(005) COMP-3  VALUE ZEROS.
015200     03  WSS-TOT-ARQ-FALHOS       PIC  9(005) COMP-3  VALUE ZEROS.
015300     03  WSS-TOT-REG-LIDOS        PIC  9(009) COMP-3  VALUE ZEROS.
015400     03  WSS-TOT-REG-REJEITADOS   PIC  9(009) COMP-3  VALUE ZEROS.
015500     03  WSS-TOT-REG-GRAVADOS     PIC  9(009) COMP-3  VALUE ZEROS.
015600*
015700 01  WSS-TOTAIS-GERAIS-R         REDEFINES WSS-TOTAIS-GERAIS.
015800     03  WSS-TOT-ARQUIVOS-PAR.
015900         05  WSS-TOT-PROC-BYTE1   PIC  X(003).
016000         05  WSS-TOT-FALHO-BYTE1  PIC  X(003).
016100     03  FILLER                  PIC  X(015).
016200*
016300*----------------------------------------------------------------*
016400*    AREA DE DECLARACAO DO LAY-OUT DO RELATORIO DE CONTROLE      *
016500*----------------------------------------------------------------*
016600 01  CABECALHO.
016700     03  CAB-L1.
016800         05  FILLER              PIC  X(001)         VALUE SPACES.
016900         05  FILLER              PIC  X(032)         VALUE
017000             'COMPUTRONICS DATA BUREAU - PSX'.
017100         05  FILLER              PIC  X(069)         VALUE SPACES.
017200         05  FILLER              PIC  X(018)         VALUE
017300             'PSXCTRL1 - PAG.: '.
017400         05  CLC-PAGINA          PIC  ZZ9             VALUE ZEROS.
017500     03  CAB-L2.
017600         05  FILLER              PIC  X(041)         VALUE SPACES.
017700         05  FILLER              PIC  X(045)         VALUE
017800             'RELATORIO DE CONTROLE DO LOTE DIARIO PSX'.
017900         05  FILLER              PIC  X(046)         VALUE SPACES.
018000     03  CAB-L3.
018100         05  FILLER              PIC  X(002)         VALUE SPACES.
018200         05  FILLER              PIC  X(012)         VALUE
018300             'UNIDADE'.
018400         05  FILLER              PIC  X(020)         VALUE
018500             SPACES.
018600         05  FILLER              PIC  X(012)         VALUE
018700             'ARQUIVO'.
018800         05  FILLER              PIC  X(030)         VALUE
018900             SPACES.
019000         05  FILLER              PIC  X(004)         VALUE
019100             'LIDO'.
019200         05  FILLER              PIC  X(005)         VALUE
019300             SPACES.
019400         05  FILLER              PIC  X(005)         VALUE
019500             'REJT'.
019600         05  FILLER              PIC  X(005)         VALUE
019700             SPACES.
019800         05  FILLER              PIC  X(005)         VALUE
019900             'GRAV'.
020000         05  FILLER              PIC  X(008)         VALUE
020100             SPACES.
020200         05  FILLER              PIC  X(007)         VALUE
020300             'RETORNO'.
020400*
020500 01  DETALHE.
020600     03  FILLER                  PIC  X(002)         VALUE SPACES.
020700     03  DTL-UNIDADE             PIC  X(024)         VALUE SPACES.
020800     03  FILLER                  PIC  X(002)         VALUE SPACES.
020900     03  DTL-ARQUIVO             PIC  X(032)         VALUE SPACES.
021000     03  FILLER                  PIC  X(002)         VALUE SPACES.
021100     03  DTL-LIDO                PIC  ZZZ.ZZ9         VALUE ZEROS.
021200     03  FILLER                  PIC  X(002)         VALUE SPACES.
021300     03  DTL-REJT                PIC  ZZZ.ZZ9         VALUE ZEROS.
021400     03  FILLER                  PIC  X(002)         VALUE SPACES.
021500     03  DTL-GRAV                PIC  ZZZ.ZZ9         VALUE ZEROS.
021600     03  FILLER                  PIC  X(004)         VALUE SPACES.
021700     03  DTL-RETORNO             PIC  X(002)         VALUE SPACES.
021800     03  FILLER                  PIC  X(004)         VALUE SPACES.
021900     03  DTL-MENSAGEM            PIC  X(035)         VALUE SPACES.
022000*
022100 01  WSS-DETALHE-R               REDEFINES DETALHE
022200                                 PIC  X(132).
022300*
022400 01  RODAPE.
022500     03  FILLER                  PIC  X(002)         VALUE SPACES.
022600     03  FILLER                  PIC  X(020)         VALUE
022700         'TOTAL ARQUIVOS.....:'.
022800     03  RDP-TOT-PROCESSADOS     PIC  ZZ9             VALUE ZEROS.
022900     03  FILLER                  PIC  X(003)         VALUE SPACES.
023000     03  FILLER                  PIC  X(010)         VALUE
023100         'FALHAS..:'.
023200     03  RDP-TOT-FALHOS          PIC  ZZ9             VALUE ZEROS.
023300     03  FILLER                  PIC  X(005)         VALUE SPACES.
023400     03  FILLER                  PIC  X(012)         VALUE
023500         'LIDOS.....:'.
023600     03  RDP-TOT-LIDOS           PIC  ZZZ.ZZZ.ZZ9     VALUE ZEROS.
023700     03  FILLER                  PIC  X(003)         VALUE SPACES.
023800     03  FILLER                  PIC  X(012)         VALUE
023900         'REJEITAD.:'.
024000     03  RDP-TOT-REJEITADOS      PIC  ZZZ.ZZZ.ZZ9     VALUE ZEROS.
024100     03  FILLER                  PIC  X(003)         VALUE SPACES.
024200     03  FILLER                  PIC  X(012)         VALUE
024300         'GRAVADOS.:'.
024400     03  RDP-TOT-GRAVADOS        PIC  ZZZ.ZZZ.ZZ9     VALUE ZEROS.
024500*
024600 01  RELATORIO-AUXILIARES.
024700     03  LINHA-TRACO.
024800         05  FILLER              PIC  X(132)         VALUE ALL
024900                                      '-'.
025000     03  LINHA-BRANCO.
025100         05  FILLER              PIC  X(132)         VALUE ALL
025200                                      SPACES.
025300*
025400*----------------------------------------------------------------*
025500 01  FILLER                      PIC  X(032)         VALUE
025600     'FFF  FIM DA WORKING-STORAGE  FFF'.
025700*
025800*================================================================*
025900 PROCEDURE                       DIVISION.
026000*================================================================*
026100 RT-PRINCIPAL                    SECTION.
026200*----------------------------------------------------------------*
026300*
026400     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
026500*
026600     PERFORM RT-IMPRIME-CABEC    THRU RT-IMPRIME-CABECX.
026700*
026800     PERFORM RT-DESPACHAR        THRU RT-DESPACHARX
026900             VARYING WSS-IDX-TAB FROM 1 BY 1
027000             UNTIL WSS-IDX-TAB GREATER 5.
027100*
027200     PERFORM RT-IMPRIME-RODAPE   THRU RT-IMPRIME-RODAPEX.
027300*
027400     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
027500*
027600     GOBACK.
027700*
027800 RT-PRINCIPALX.
027900     EXIT.
028000*
028100*----------------------------------------------------------------*
028200 RT-INICIALIZAR                  SECTION.
028300*  ---> Zera totais e abre o relatorio de controle.              *
028400*----------------------------------------------------------------*
028500*
028600     MOVE ZEROS                  TO WSS-TOTAIS-GERAIS.
028700     MOVE ZEROS                  TO WSS-PAGINA-REL
028800                                    WSS-LINHA-REL.
028900*
029000     OPEN OUTPUT REL-CONTROLE.
029100*
029200     IF FS-CONTROLE               EQUAL '00'
029300        CONTINUE
029400     ELSE
029500        DISPLAY 'ERRO NA ABERTURA DO RELATORIO DE CONTROLE'
029600        STOP RUN
029700     END-IF.
029800*
029900 RT-INICIALIZARX.
030000     EXIT.
030100*
030200*----------------------------------------------------------------*
030300 RT-DESPACHAR                    SECTION.
030400*  ---> Monta os parametros e chama a unidade de processamento   *
030500*       correspondente ao arquivo da tabela, registrando o       *
030600*       resultado no relatorio de controle.                      *
030700*----------------------------------------------------------------*
030800*
030900     INITIALIZE                  WSS-PARM
031000        REPLACING ALPHANUMERIC   BY SPACES
031100                  NUMERIC        BY ZEROS.
031200*
031300     MOVE WSS-TAB-NOME-ARQ (WSS-IDX-TAB) TO WSS-NOME-ARQUIVO.
031400     MOVE ZEROS                          TO WSS-DATA-LOTE.
031500*
031600     EVALUATE WSS-TAB-UNIDADE (WSS-IDX-TAB)
031700        WHEN 1
031800           CALL 'PSX00001'       USING WSS-PARM
031900        WHEN 2
032000           CALL 'PSX00002'       USING WSS-PARM
032100        WHEN 3
032200           CALL 'PSX00003'       USING WSS-PARM
032300        WHEN 4
032400           CALL 'PSX00004'       USING WSS-PARM
032500        WHEN 5
032600           CALL 'PSX00005'       USING WSS-PARM
032700     END-EVALUATE.
032800*
032900     ADD 1                       TO WSS-TOT-ARQ-PROCESSADOS.
033000     ADD WSS-QTDE-LIDOS          TO WSS-TOT-REG-LIDOS.
033100     ADD WSS-QTDE-REJEITADOS     TO WSS-TOT-REG-REJEITADOS.
033200     ADD WSS-QTDE-GRAVADOS       TO WSS-TOT-REG-GRAVADOS.
033300*
033400     IF WSS-RETORNO               NOT EQUAL '00'
033500        ADD 1                    TO WSS-TOT-ARQ-FALHOS
033600     END-IF.
033700*
033800     PERFORM RT-IMPRIME-DETALHE  THRU RT-IMPRIME-DETALHEX.
033900*
034000 RT-DESPACHARX.
034100     EXIT.
034200*
034300*----------------------------------------------------------------*
034400 RT-IMPRIME-CABEC                SECTION.
034500*  ---> Grava o cabecalho do relatorio de controle.              *
034600*----------------------------------------------------------------*
034700*
034800     ADD 1                       TO WSS-PAGINA-REL.
034900     MOVE WSS-PAGINA-REL         TO CLC-PAGINA.
035000*
035100     WRITE REG-REL-CONTROLE      FROM LINHA-TRACO AFTER 1.
035200     WRITE REG-REL-CONTROLE      FROM CAB-L1       AFTER 2.
035300     WRITE REG-REL-CONTROLE      FROM CAB-L2       AFTER 1.
035400     WRITE REG-REL-CONTROLE      FROM LINHA-BRANCO AFTER 1.
035500     WRITE REG-REL-CONTROLE      FROM CAB-L3       AFTER 1.
035600     WRITE REG-REL-CONTROLE      FROM LINHA-TRACO AFTER 1.
035700*
035800     MOVE 6                      TO WSS-LINHA-REL.
035900*
036000 RT-IMPRIME-CABECX.
036100     EXIT.
036200*
036300*----------------------------------------------------------------*
036400 RT-IMPRIME-DETALHE              SECTION.
036500*  ---> Grava uma linha de detalhe do relatorio de controle.     *
036600*----------------------------------------------------------------*
036700*
036800     MOVE WSS-TAB-DESCR-UNID (WSS-IDX-TAB) TO DTL-UNIDADE.
036900     MOVE WSS-NOME-ARQUIVO               TO DTL-ARQUIVO.
037000     MOVE WSS-QTDE-LIDOS                 TO DTL-LIDO.
037100     MOVE WSS-QTDE-REJEITADOS            TO DTL-REJT.
037200     MOVE WSS-QTDE-GRAVADOS              TO DTL-GRAV.
037300     MOVE WSS-RETORNO                    TO DTL-RETORNO.
037400     MOVE WSS-MENSAGEM                   TO DTL-MENSAGEM.
037500*
037600     WRITE REG-REL-CONTROLE      FROM DETALHE AFTER 1.
037700*
037800     ADD 1                       TO WSS-LINHA-REL.
037900*
038000 RT-IMPRIME-DETALHEX.
038100     EXIT.
038200*
038300*----------------------------------------------------------------*
038400 RT-IMPRIME-RODAPE               SECTION.
038500*  ---> Grava o rodape com os totais gerais da rodada do lote.   *
038600*----------------------------------------------------------------*
038700*
038800     MOVE WSS-TOT-ARQ-PROCESSADOS TO RDP-TOT-PROCESSADOS.
038900     MOVE WSS-TOT-ARQ-FALHOS      TO RDP-TOT-FALHOS.
039000     MOVE WSS-TOT-REG-LIDOS       TO RDP-TOT-LIDOS.
039100     MOVE WSS-TOT-REG-REJEITADOS  TO RDP-TOT-REJEITADOS.
039200     MOVE WSS-TOT-REG-GRAVADOS    TO RDP-TOT-GRAVADOS.
039300*
039400     WRITE REG-REL-CONTROLE      FROM LINHA-TRACO AFTER 1.
039500     WRITE REG-REL-CONTROLE      FROM RODAPE       AFTER 1.
039600     WRITE REG-REL-CONTROLE      FROM LINHA-TRACO AFTER 1.
039700*
039800 RT-IMPRIME-RODAPEX.
039900     EXIT.
040000*
040100*----------------------------------------------------------------*
040200 RT-FINALIZAR                    SECTION.
040300*  ---> Fecha o relatorio de controle da rodada do lote.         *
040400*----------------------------------------------------------------*
040500*
040600     CLOSE REL-CONTROLE.
040700*
040800 RT-FINALIZARX.
040900     EXIT.
041000*
041100*----------------------------------------------------------------*
041200*                   F I M  D O  P R O G R A M A
041300*----------------------------------------------------------------*
