000100*----------------------------------------------------------------*
000200*    LAY-OUT REGISTRO NEGOCIO CRUZADO CLIENTE/INSTITUICAO (SEC2) *
000300*    REPASSADO SEM QUEBRA DE MEMBER-CODE                        *
000400*----------------------------------------------------------------*
000500 01  REG::.
000600     03  OMC-DATA-NEGOCIO::   PIC X(010).
000700     03  OMC-DATA-LIQUIDA::   PIC X(010).
000800     03  OMC-MEMBER-CODE::    PIC X(020).
000900     03  OMC-SIMBOLO::        PIC X(012).
001000     03  OMC-EMPRESA::        PIC X(040).
001100     03  OMC-QUANTIDADE::     PIC S9(013).
001200     03  OMC-PRECO-UNIT::     PIC S9(007)V99.
001300     03  OMC-VALOR-NEGOCIO::  PIC S9(013)V99.
001400     03  FILLER               PIC X(015).
