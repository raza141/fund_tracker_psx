000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00001.
000500 AUTHOR.                         AMARILDOMB.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   09 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00001 ---> LIMPEZA FLUXO FIPI / LIPI       *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O ARQUIVO DIARIO DE FLUXO DE INVESTIDOR    *
002000*     *            ESTRANGEIRO/LOCAL (FIPI/LIPI), CONSISTE OS    *
002100*     *            CAMPOS, DERIVA TIPO DE MERCADO, MES DO        *
002200*     *            CONTRATO FUTURO E DATA DO MOVIMENTO, LIMPA OS *
002300*     *            7 CAMPOS NUMERICOS E GRAVA O REGISTRO LIMPO.  *
002400*     *----------------------------------------------------------*
002500*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002600*     *----------------------------------------------------------*
002700*     * 09.03.1990  AMB  PEDIDO 1101 - VERSAO INICIAL            *
002800*     * 14.07.1990  AMB  PEDIDO 1119 - INCLUI DERIVACAO DE MES   *
002900*     *                  DE CONTRATO FUTURO (SUBSTITUI V1)       *
003000*     * 30.11.1992  RFK  PEDIDO 1288 - CORRIGE REJEICAO QUANDO   *
003100*     *                  TIPO DE CLIENTE VEM COM UM ESPACO SO    *
003200*     * 18.06.1995  JCA  PEDIDO 1511 - PASSA A DELEGAR LIMPEZA   *
003300*     *                  NUMERICA AO SUBPROGRAMA PSX00900        *
003400*     * 02.09.1997  MTS  PEDIDO 1699 - AJUSTE NO RELATO DE       *
003500*     *                  INCONSISTENCIAS (LAYOUT DE COLUNAS)     *
003600*     * 27.10.1998  AMB  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
003700*     *                  CAMPO FLW-ANO PASSA A SER VALIDADO COM  *
003800*     *                  4 POSICOES EM TODAS AS ROTINAS DE DATA  *
003900*     * 11.05.1999  RFK  PEDIDO 1802 - REVISAO DOS TOTALIZADORES *
004000*     *                  DE VALOR LIQUIDO E VALOR EM DOLAR       *
004100*     * 08.02.2002  JCA  PEDIDO 1944 - PEQUENA CORRECAO NA       *
004200*     *                  DERIVACAO DO NOME GENERICO DE MERCADO   *
004210*     * 14.03.2003  RFK  PEDIDO 1978 - CORRIGE COMPARACAO DO     *
004220*     *                  PREFIXO DE MERCADO FUTURO (FALTAVA      *
004230*     *                  O HIFEN), MES FICAVA SEMPRE ZERO        *
004300*     *----------------------------------------------------------*
004400*
004500*================================================================*
004600 ENVIRONMENT                     DIVISION.
004700*================================================================*
004800 CONFIGURATION                   SECTION.
004900*----------------------------------------------------------------*
005000 SPECIAL-NAMES.
005100     C01                         IS TOP-OF-FORM.
005200*----------------------------------------------------------------*
005300 INPUT-OUTPUT                    SECTION.
005400*----------------------------------------------------------------*
005500 FILE-CONTROL.
005600*
005700*  ---> Arquivo diario de fluxo FIPI / LIPI (entrada)
005800     COPY 'SEL-FIPI.CPY'         REPLACING ==::== BY == -FDF ==.
005900*
006000*  ---> Arquivo de fluxo limpo (saida, grava-se em append)
006100     SELECT  ARQ-FLUXO-LIMPO     ASSIGN TO WSS-ARQ-SAIDA
006200             ORGANIZATION        IS LINE SEQUENTIAL
006300             ACCESS MODE         IS SEQUENTIAL
006400             LOCK MODE           IS MANUAL
006500             FILE STATUS         IS FS-FLUXO-LIMPO.
006600*
006700*  ---> Relato de registros rejeitados / arquivos nao processados
006800     SELECT  ARQ-RELATO          ASSIGN TO 'PSXRELT1.TXT'
006900             ORGANIZATION        IS LINE SEQUENTIAL
007000             ACCESS MODE         IS SEQUENTIAL
007100             LOCK MODE           IS MANUAL
007200             FILE STATUS         IS FS-RELATO.
007300*
007400*================================================================*
007500 DATA                            DIVISION.
007600*================================================================*
007700 FILE                            SECTION.
007800*----------------------------------------------------------------*
007900 FD  ARQ-FLUXO
008000     RECORDING MODE              IS V
008100     LABEL RECORD                IS STANDARD.
008200 01  REG-FDF                     PIC  X(250).
008300*
008400 FD  ARQ-FLUXO-LIMPO
008500     RECORDING MODE              IS F
008600     LABEL RECORD                IS STANDARD.
008700 COPY 'FD-FIPIC.CPY'             REPLACING ==::== BY == -FDL ==.
008800*
008900 FD  ARQ-RELATO
009000     RECORDING MODE              IS F
009100     LABEL RECORD                IS STANDARD.
009200 01  REL-REG                     PIC  X(080).
009300*
009400*----------------------------------------------------------------*
009500 WORKING-STORAGE                 SECTION.
009600*----------------------------------------------------------------*
009700 77  FILLER                      PIC  X(032)         VALUE
009800     'III  WORKING STORAGE SECTION III'.
009900*
010000 77  WSS-FIM-FLUXO               PIC  X(001)         VALUE 'N'.
010100     88  FIMARQ                                      VALUE 'S'.
010200*
010300 77  WSS-NOME-VALIDO             PIC  X(001)         VALUE 'S'.
010400     88  NOME-VALIDO                                 VALUE 'S'.
010500*
010600*----------------------------------------------------------------*
010700*    VARIAVEIS - AUXILIARES
010800*----------------------------------------------------------------*
010900 01  WSS-AUXILIARES.
011000     03  WSS-ARQ-ENTRADA         PIC  X(040)         VALUE SPACES.
011100     03  WSS-ARQ-SAIDA           PIC  X(040)         VALUE SPACES.
011200     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
011300     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
011400     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
011500     03  WSS-PONTO-ERRO          PIC  9(002) COMP    VALUE ZEROS.
011600     03  WSS-MENSAGEM            PIC  X(068)         VALUE SPACES.
011700     03  WSS-STRING              PIC  X(060)         VALUE SPACES.
011800*
011900*----------------------------------------------------------------*
012000*    VARIAVEIS - CONTADORES (ESTE ARQUIVO)
012100*----------------------------------------------------------------*
012200     03  WSS-REG-LIDOS           PIC  9(007) COMP-3  VALUE ZEROS.
012300     03  WSS-REG-GRAVADOS        PIC  9(007) COMP-3  VALUE ZEROS.
012400     03  WSS-REG-REJEITADOS      PIC  9(007) COMP-3  VALUE ZEROS.
012500     03  WSS-SOMA-VLR-LIQUIDO  PIC S9(015)V99 COMP-3 VALUE ZEROS.
012600     03  WSS-SOMA-VLR-USD      PIC S9(013)V99 COMP-3 VALUE ZEROS.
012700*
012800*----------------------------------------------------------------*
012900*    VARIAVEIS - FILE STATUS
013000*----------------------------------------------------------------*
013100     03  FS-FLUXO                PIC  X(002)         VALUE SPACES.
013200     03  FS-FLUXO-LIMPO          PIC  X(002)         VALUE SPACES.
013300     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
013400*
013500*----------------------------------------------------------------*
013600*    VARIAVEIS - NOME DO ARQUIVO E DATA DO MOVIMENTO
013700*    (POSICOES 01-10 DO NOME = DD-MM-YYYY; POS. 11+ = TAG)
013800*----------------------------------------------------------------*
013900 01  WSS-NOME-ARQ-TAG.
014000     03  WSS-NOME-ARQ-DATA       PIC  X(010).
014100     03  WSS-NOME-ARQ-DATA-R     REDEFINES
014200         WSS-NOME-ARQ-DATA.
014300         05  WSS-NOME-ARQ-DIA    PIC  9(002).
014400         05  FILLER              PIC  X(001).
014500         05  WSS-NOME-ARQ-MES    PIC  9(002).
014600         05  FILLER              PIC  X(001).
014700         05  WSS-NOME-ARQ-ANO    PIC  9(004).
014800     03  WSS-NOME-ARQ-RESTO      PIC  X(030).
014900*
015000*----------------------------------------------------------------*
015100*    VARIAVEIS - REGISTRO DE FLUXO LIDO (APOS UNSTRING)
015200*----------------------------------------------------------------*
015300 01  WSS-REG-FLUXO.
015400     03  FLX-SEC-CODE            PIC  X(012).
015500     03  FLX-SEC-CODE-R          REDEFINES FLX-SEC-CODE.
015600         05  FLX-SEC-CODE-CURTO  PIC  X(006).
015700         05  FILLER              PIC  X(006).
015800     03  FLX-SECTOR-NAME         PIC  X(030).
015900     03  FLX-CLIENT-TYPE         PIC  X(020).
016000     03  FLX-MARKET-TYPE         PIC  X(025).
016100     03  FLX-MARKET-TYPE-R       REDEFINES FLX-MARKET-TYPE.
016200         05  FLX-MKT-PREFIXO     PIC  X(016).
016300         05  FLX-MKT-MES-ABREV   PIC  X(003).
016400         05  FILLER              PIC  X(006).
016500     03  FLX-BUY-VOLUME          PIC  X(020).
016600     03  FLX-BUY-VALUE           PIC  X(022).
016700     03  FLX-SELL-VOLUME         PIC  X(020).
016800     03  FLX-SELL-VALUE          PIC  X(022).
016900     03  FLX-NET-VOLUME          PIC  X(020).
017000     03  FLX-NET-VALUE           PIC  X(022).
017100     03  FLX-USD-VALUE           PIC  X(022).
017200*
017300*----------------------------------------------------------------*
017400*    AREA DO REGISTRO DE SAIDA NA WORKING
017500*----------------------------------------------------------------*
017600 COPY 'FD-FIPIC.CPY'             REPLACING ==::== BY == -WSF ==.
017700*
017800*----------------------------------------------------------------*
017900*    AREA DO RELATO DE INCONSISTENCIAS NA WORKING
018000*----------------------------------------------------------------*
018100 01  WSS-REL-REG.
018200     03  FILLER                  PIC  X(003).
018300     03  WSS-REL-REGISTRO        PIC  9(007).
018400     03  FILLER                  PIC  X(001).
018500     03  WSS-REL-CAMPO           PIC  X(013).
018600     03  FILLER                  PIC  X(001).
018700     03  WSS-REL-DESCRICAO       PIC  X(050).
018800*
018900*----------------------------------------------------------------*
019000*    AREA PARA CHAMADA AO SUBPROGRAMA DE LIMPEZA NUMERICA
019100*----------------------------------------------------------------*
019200 01  WPT00900                    PIC  X(08)          VALUE
019300                                                      'PSX00900'.
019400*
019500     COPY 'CLN-NUM.CPY'          REPLACING ==::== BY == 0900 ==.
019600*
019700*----------------------------------------------------------------*
019800 01  FILLER                      PIC  X(032)         VALUE
019900     'FFF  FIM DA WORKING-STORAGE  FFF'.
020000*
020100*----------------------------------------------------------------*
020200 LINKAGE                         SECTION.
020300*----------------------------------------------------------------*
020400 01  LKS-PARM.
020500     03  FILLER                  PIC S9(004) COMP.
020600     03  LKS-NOME-ARQUIVO        PIC  X(040).
020700     03  LKS-DATA-LOTE           PIC  9(008).
020800     03  LKS-QTDE-LIDOS          PIC  9(007) COMP-3.
020900     03  LKS-QTDE-REJEITADOS     PIC  9(007) COMP-3.
021000     03  LKS-QTDE-GRAVADOS       PIC  9(007) COMP-3.
021100     03  LKS-RETORNO             PIC  X(002).
021200     03  LKS-MENSAGEM            PIC  X(050).
021300*
021400*================================================================*
021500 PROCEDURE                       DIVISION USING LKS-PARM.
021600*================================================================*
021700 RT-PRINCIPAL                    SECTION.
021800*----------------------------------------------------------------*
021900*
022000     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
022100*
022200     IF NOME-VALIDO
022300        PERFORM RT-PROCESSAR     THRU RT-PROCESSARX
022400                UNTIL FIMARQ
022500     END-IF.
022600*
022700     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
022800*
022900     GOBACK.
023000*
023100 RT-PRINCIPALX.
023200     EXIT.
023300*
023400*----------------------------------------------------------------*
023500 RT-INICIALIZAR                  SECTION.
023600*  ---> Prepara contadores, deriva data do movimento e abre      *
023700*       os arquivos do fluxo.                                    *
023800*----------------------------------------------------------------*
023900*
024000     INITIALIZE                  WSS-AUXILIARES
024100                                 WSS-REG-FLUXO
024200                                 REG-WSF
024300        REPLACING ALPHANUMERIC   BY SPACES
024400                  NUMERIC        BY ZEROS.
024500*
024600     MOVE ZEROS                  TO WSS-REG-LIDOS
024700                                    WSS-REG-GRAVADOS
024800                                    WSS-REG-REJEITADOS
024900                                    WSS-SOMA-VLR-LIQUIDO
025000                                    WSS-SOMA-VLR-USD.
025100*
025200     MOVE LKS-NOME-ARQUIVO       TO WSS-ARQ-ENTRADA
025300                                    WSS-NOME-ARQ-TAG.
025400*
025500     MOVE '00'                   TO LKS-RETORNO.
025600     MOVE SPACES                 TO LKS-MENSAGEM.
025700*
025800     IF WSS-NOME-ARQ-DIA         NOT NUMERIC OR
025900        WSS-NOME-ARQ-MES         NOT NUMERIC OR
026000        WSS-NOME-ARQ-ANO         NOT NUMERIC
026100        MOVE 'N'                 TO WSS-NOME-VALIDO
026200        MOVE '02'                TO LKS-RETORNO
026300        STRING 'Nome de arquivo invalido: ' LKS-NOME-ARQUIVO
026400            DELIMITED BY SIZE    INTO LKS-MENSAGEM
026500        END-STRING
026600     ELSE
026700        STRING WSS-NOME-ARQ-ANO WSS-NOME-ARQ-MES WSS-NOME-ARQ-DIA
026800            DELIMITED BY SIZE    INTO FLW-DATA-WSF
026900        END-STRING
027000        MOVE WSS-NOME-ARQ-ANO    TO FLW-ANO-WSF
027100        MOVE WSS-NOME-ARQ-MES    TO FLW-MES-WSF
027200        PERFORM RT-ABRIR-ARQUIVOS
027300                                 THRU RT-ABRIR-ARQUIVOSX
027400     END-IF.
027500*
027600 RT-INICIALIZARX.
027700     EXIT.
027800*
027900*----------------------------------------------------------------*
028000 RT-ABRIR-ARQUIVOS               SECTION.
028100*  ---> Abertura do fluxo de entrada, saida (append) e relato.   *
028200*----------------------------------------------------------------*
028300*
028400     OPEN INPUT ARQ-FLUXO.
028500*
028600     IF FS-FLUXO                 EQUAL '00'
028700        CONTINUE
028800     ELSE
028900        MOVE 'abrir'             TO WSS-DESCRICAO
029000        MOVE 'FLUXO'             TO WSS-ARQUIVO
029100        MOVE FS-FLUXO            TO WSS-FSTATUS
029200        MOVE 1                   TO WSS-PONTO-ERRO
029300        PERFORM RT-ERROS         THRU RT-ERROSX
029400     END-IF.
029500*
029600     OPEN EXTEND ARQ-FLUXO-LIMPO.
029700*
029800     IF FS-FLUXO-LIMPO           EQUAL '00'
029900        CONTINUE
030000     ELSE
030100        MOVE 'abrir'             TO WSS-DESCRICAO
030200        MOVE 'FLUXOLIMPO'        TO WSS-ARQUIVO
030300        MOVE FS-FLUXO-LIMPO      TO WSS-FSTATUS
030400        MOVE 2                   TO WSS-PONTO-ERRO
030500        PERFORM RT-ERROS         THRU RT-ERROSX
030600     END-IF.
030700*
030800     OPEN EXTEND ARQ-RELATO.
030900*
031000     IF FS-RELATO                EQUAL '00'
031100        CONTINUE
031200     ELSE
031300        MOVE 'abrir'             TO WSS-DESCRICAO
031400        MOVE 'RELATO'            TO WSS-ARQUIVO
031500        MOVE FS-RELATO           TO WSS-FSTATUS
031600        MOVE 3                   TO WSS-PONTO-ERRO
031700        PERFORM RT-ERROS         THRU RT-ERROSX
031800     END-IF.
031900*
032000 RT-ABRIR-ARQUIVOSX.
032100     EXIT.
032200*
032300*----------------------------------------------------------------*
032400 RT-PROCESSAR                    SECTION.
032500*  ---> Le, consiste, deriva e grava um registro do fluxo.       *
032600*----------------------------------------------------------------*
032700*
032800     PERFORM RT-LER-FLUXO        THRU RT-LER-FLUXOX.
032900*
033000     IF NOT FIMARQ
033100        PERFORM RT-CONSISTE-CAMPOS
033200                                 THRU RT-CONSISTE-CAMPOSX
033300     END-IF.
033400*
033500 RT-PROCESSARX.
033600     EXIT.
033700*
033800*----------------------------------------------------------------*
033900 RT-LER-FLUXO                    SECTION.
034000*  ---> Leitura sequencial do fluxo e separacao dos 11 campos.   *
034100*----------------------------------------------------------------*
034200*
034300     READ ARQ-FLUXO
034400          INTO REG-FDF
034500       AT END
034600          MOVE 'S'               TO WSS-FIM-FLUXO
034700     END-READ.
034800*
034900     IF FIMARQ
035000        CONTINUE
035100     ELSE
035200        IF FS-FLUXO              EQUAL '00'
035300           ADD 1                 TO WSS-REG-LIDOS
035400           UNSTRING REG-FDF DELIMITED BY '|'
035500               INTO FLX-SEC-CODE    FLX-SECTOR-NAME
035600                    FLX-CLIENT-TYPE FLX-MARKET-TYPE
035700                    FLX-BUY-VOLUME  FLX-BUY-VALUE
035800                    FLX-SELL-VOLUME FLX-SELL-VALUE
035900                    FLX-NET-VOLUME  FLX-NET-VALUE
036000                    FLX-USD-VALUE
036100           END-UNSTRING
036200        ELSE
036300           MOVE 'leitura'        TO WSS-DESCRICAO
036400           MOVE 'FLUXO'          TO WSS-ARQUIVO
036500           MOVE FS-FLUXO         TO WSS-FSTATUS
036600           MOVE 4                TO WSS-PONTO-ERRO
036700           PERFORM RT-ERROS      THRU RT-ERROSX
036800        END-IF
036900     END-IF.
037000*
037100 RT-LER-FLUXOX.
037200     EXIT.
037300*
037400*----------------------------------------------------------------*
037500 RT-CONSISTE-CAMPOS              SECTION.
037600*  ---> Rejeita registro com codigo, setor ou tipo de cliente    *
037700*       invalidos; caso contrario deriva e grava.                *
037800*----------------------------------------------------------------*
037900*
038000     MOVE WSS-REG-LIDOS          TO WSS-REL-REGISTRO.
038100*
038200     IF FLX-SEC-CODE             EQUAL SPACES
038300        ADD 1                    TO WSS-REG-REJEITADOS
038400        MOVE 'SEC-CODE'          TO WSS-REL-CAMPO
038500        MOVE 'EM BRANCO'         TO WSS-REL-DESCRICAO
038600        PERFORM RT-GRAVAR-RELATO THRU RT-GRAVAR-RELATOX
038700     ELSE
038800        IF FLX-SECTOR-NAME       EQUAL SPACES
038900           ADD 1                 TO WSS-REG-REJEITADOS
039000           MOVE 'SECTOR-NAME'    TO WSS-REL-CAMPO
039100           MOVE 'EM BRANCO'      TO WSS-REL-DESCRICAO
039200           PERFORM RT-GRAVAR-RELATO
039300                                 THRU RT-GRAVAR-RELATOX
039400        ELSE
039500           IF FLX-CLIENT-TYPE    EQUAL SPACES
039600              ADD 1              TO WSS-REG-REJEITADOS
039700              MOVE 'CLIENT-TYPE' TO WSS-REL-CAMPO
039800              MOVE 'EM BRANCO'   TO WSS-REL-DESCRICAO
039900              PERFORM RT-GRAVAR-RELATO
040000                                 THRU RT-GRAVAR-RELATOX
040100           ELSE
040200              PERFORM RT-DERIVA-MERCADO
040300                                 THRU RT-DERIVA-MERCADOX
040400              PERFORM RT-LIMPAR-NUMERICOS
040500                                 THRU RT-LIMPAR-NUMERICOSX
040600              PERFORM RT-GRAVAR-REGISTROS
040700                                 THRU RT-GRAVAR-REGISTROSX
040800           END-IF
040900        END-IF
041000     END-IF.
041100*
041200 RT-CONSISTE-CAMPOSX.
041300     EXIT.
041400*
041500*----------------------------------------------------------------*
041600 RT-DERIVA-MERCADO               SECTION.
041700*  ---> Deriva nome generico de mercado e mes do contrato futuro.*
041800*----------------------------------------------------------------*
041900*
042000     MOVE FLX-SEC-CODE           TO SEC-CODE-WSF.
042100     MOVE FLX-SECTOR-NAME        TO SETOR-WSF.
042200     MOVE FLX-CLIENT-TYPE        TO TIPO-CLIENTE-WSF.
042300*
042310*  PEDIDO 1978 (14.03.2003-RFK): PREFIXO TERMINA EM HIFEN, NAO
042320*  EM BRANCO - O HIFEN SEPARA O MES DO CONTRATO FUTURO.
042400     IF FLX-MKT-PREFIXO          EQUAL 'FUTURE CONTRACT-'
042500        MOVE 'FUTURE CONTRACT'   TO TIPO-MERCADO-WSF
042600        PERFORM RT-DERIVA-MES-CONTRATO
042700                                 THRU RT-DERIVA-MES-CONTRATOX
042800     ELSE
042900        MOVE FLX-MARKET-TYPE     TO TIPO-MERCADO-WSF
043000        MOVE ZEROS               TO MES-CONTRATO-WSF
043100     END-IF.
043200*
043300 RT-DERIVA-MERCADOX.
043400     EXIT.
043500*
043600*----------------------------------------------------------------*
043700 RT-DERIVA-MES-CONTRATO          SECTION.
043800*  ---> Mapeia a abreviatura do mes (3 letras) para 01-12.       *
043900*----------------------------------------------------------------*
044000*
044100     EVALUATE FLX-MKT-MES-ABREV
044200         WHEN 'JAN'              MOVE 01 TO MES-CONTRATO-WSF
044300         WHEN 'FEB'              MOVE 02 TO MES-CONTRATO-WSF
044400         WHEN 'MAR'              MOVE 03 TO MES-CONTRATO-WSF
044500         WHEN 'APR'              MOVE 04 TO MES-CONTRATO-WSF
044600         WHEN 'MAY'              MOVE 05 TO MES-CONTRATO-WSF
044700         WHEN 'JUN'              MOVE 06 TO MES-CONTRATO-WSF
044800         WHEN 'JUL'              MOVE 07 TO MES-CONTRATO-WSF
044900         WHEN 'AUG'              MOVE 08 TO MES-CONTRATO-WSF
045000         WHEN 'SEP'              MOVE 09 TO MES-CONTRATO-WSF
045100         WHEN 'OCT'              MOVE 10 TO MES-CONTRATO-WSF
045200         WHEN 'NOV'              MOVE 11 TO MES-CONTRATO-WSF
045300         WHEN 'DEC'              MOVE 12 TO MES-CONTRATO-WSF
045400         WHEN OTHER              MOVE ZEROS TO MES-CONTRATO-WSF
045500     END-EVALUATE.
045600*
045700 RT-DERIVA-MES-CONTRATOX.
045800     EXIT.
045900*
046000*----------------------------------------------------------------*
046100 RT-LIMPAR-NUMERICOS             SECTION.
046200*  ---> Chama o subprograma de limpeza numerica para cada um     *
046300*       dos sete campos numericos do registro.                   *
046400*----------------------------------------------------------------*
046500*
046600     MOVE FLX-BUY-VOLUME         TO NUMERO-TEXTO-0900.
046700     MOVE 'VOL '                 TO TIPO-CAMPO-0900.
046800     CALL WPT00900               USING REG-0900.
046900     MOVE VALOR-LIMPO-0900       TO BUY-VOLUME-WSF.
047000*
047100     MOVE FLX-BUY-VALUE          TO NUMERO-TEXTO-0900.
047200     MOVE 'VLR '                 TO TIPO-CAMPO-0900.
047300     CALL WPT00900               USING REG-0900.
047400     MOVE VALOR-LIMPO-0900       TO BUY-VALUE-WSF.
047500*
047600     MOVE FLX-SELL-VOLUME        TO NUMERO-TEXTO-0900.
047700     MOVE 'VOL '                 TO TIPO-CAMPO-0900.
047800     CALL WPT00900               USING REG-0900.
047900     MOVE VALOR-LIMPO-0900       TO SELL-VOLUME-WSF.
048000*
048100     MOVE FLX-SELL-VALUE         TO NUMERO-TEXTO-0900.
048200     MOVE 'VLR '                 TO TIPO-CAMPO-0900.
048300     CALL WPT00900               USING REG-0900.
048400     MOVE VALOR-LIMPO-0900       TO SELL-VALUE-WSF.
048500*
048600     MOVE FLX-NET-VOLUME         TO NUMERO-TEXTO-0900.
048700     MOVE 'VOL '                 TO TIPO-CAMPO-0900.
048800     CALL WPT00900               USING REG-0900.
048900     MOVE VALOR-LIMPO-0900       TO NET-VOLUME-WSF.
049000*
049100     MOVE FLX-NET-VALUE          TO NUMERO-TEXTO-0900.
049200     MOVE 'VLR '                 TO TIPO-CAMPO-0900.
049300     CALL WPT00900               USING REG-0900.
049400     MOVE VALOR-LIMPO-0900       TO NET-VALUE-WSF.
049500*
049600     MOVE FLX-USD-VALUE          TO NUMERO-TEXTO-0900.
049700     MOVE 'VLR '                 TO TIPO-CAMPO-0900.
049800     CALL WPT00900               USING REG-0900.
049900     MOVE VALOR-LIMPO-0900       TO USD-VALUE-WSF.
050000*
050100     ADD NET-VALUE-WSF           TO WSS-SOMA-VLR-LIQUIDO.
050200     ADD USD-VALUE-WSF           TO WSS-SOMA-VLR-USD.
050300*
050400 RT-LIMPAR-NUMERICOSX.
050500     EXIT.
050600*
050700*----------------------------------------------------------------*
050800 RT-GRAVAR-REGISTROS             SECTION.
050900*  ---> Grava o registro limpo no arquivo de saida.              *
051000*----------------------------------------------------------------*
051100*
051200     WRITE REG-FDL               FROM REG-WSF.
051300*
051400     IF FS-FLUXO-LIMPO           EQUAL '00'
051500        ADD 1                    TO WSS-REG-GRAVADOS
051600     ELSE
051700        MOVE 'gravar'            TO WSS-DESCRICAO
051800        MOVE 'FLUXOLIMPO'        TO WSS-ARQUIVO
051900        MOVE FS-FLUXO-LIMPO      TO WSS-FSTATUS
052000        MOVE 5                   TO WSS-PONTO-ERRO
052100        PERFORM RT-ERROS         THRU RT-ERROSX
052200     END-IF.
052300*
052400 RT-GRAVAR-REGISTROSX.
052500     EXIT.
052600*
052700*----------------------------------------------------------------*
052800 RT-GRAVAR-RELATO                SECTION.
052900*  ---> Grava uma linha no relato de registros rejeitados.       *
053000*----------------------------------------------------------------*
053100*
053200     WRITE REL-REG               FROM WSS-REL-REG.
053300*
053400     IF FS-RELATO                EQUAL '00'
053500        CONTINUE
053600     ELSE
053700        MOVE 'gravar'            TO WSS-DESCRICAO
053800        MOVE 'RELATO'            TO WSS-ARQUIVO
053900        MOVE FS-RELATO           TO WSS-FSTATUS
054000        MOVE 6                   TO WSS-PONTO-ERRO
054100        PERFORM RT-ERROS         THRU RT-ERROSX
054200     END-IF.
054300*
054400 RT-GRAVAR-RELATOX.
054500     EXIT.
054600*
054700*----------------------------------------------------------------*
054800 RT-ERROS                        SECTION.
054900*  ---> Monta mensagem de erro e interrompe o processamento      *
055000*       deste arquivo (nao interrompe o lote).                   *
055100*----------------------------------------------------------------*
055200*
055300     STRING 'Erro ' WSS-DESCRICAO ' arquivo ' WSS-ARQUIVO
055400            ' - FS: ' WSS-FSTATUS ' Local: #' WSS-PONTO-ERRO '#'
055500        DELIMITED BY SIZE        INTO LKS-MENSAGEM
055600     END-STRING.
055700*
055800     MOVE '99'                   TO LKS-RETORNO.
055900     MOVE 'S'                    TO WSS-FIM-FLUXO.
056000*
056100 RT-ERROSX.
056200     EXIT.
056300*
056400*----------------------------------------------------------------*
056500 RT-FINALIZAR                    SECTION.
056600*  ---> Fecha arquivos e devolve os totais para o despachante.   *
056700*----------------------------------------------------------------*
056800*
056900     IF NOME-VALIDO
057000        CLOSE ARQ-FLUXO
057100              ARQ-FLUXO-LIMPO
057200              ARQ-RELATO
057300     END-IF.
057400*
057500     MOVE WSS-REG-LIDOS          TO LKS-QTDE-LIDOS.
057600     MOVE WSS-REG-REJEITADOS     TO LKS-QTDE-REJEITADOS.
057700     MOVE WSS-REG-GRAVADOS       TO LKS-QTDE-GRAVADOS.
057800*
057900 RT-FINALIZARX.
058000     EXIT.
058100*
058200*----------------------------------------------------------------*
058300*                   F I M  D O  P R O G R A M A
058400*----------------------------------------------------------------*
