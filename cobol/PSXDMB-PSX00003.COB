000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00003.
000500 AUTHOR.                         AMARILDOMB.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   22 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00003 ---> QUEBRA NEGOCIOS FORA DE PREGAO  *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O RELATORIO DE NEGOCIOS FORA DE PREGAO,    *
002000*     *            SEPARA NA LINHA EM BRANCO OS NEGOCIOS ENTRE   *
002100*     *            CORRETORAS (SECAO 1) DOS NEGOCIOS CRUZADOS    *
002200*     *            COM CLIENTE/INSTITUICAO (SECAO 2), QUEBRANDO  *
002300*     *            NA SECAO 1 O CAMPO COMBINADO DE CORRETORAS.   *
002400*     *----------------------------------------------------------*
002500*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002600*     *----------------------------------------------------------*
002700*     * 22.03.1990  AMB  PEDIDO 1106 - VERSAO INICIAL            *
002800*     * 05.07.1992  RFK  PEDIDO 1266 - CORRIGE QUEBRA DO CAMPO   *
002900*     *                  COMBINADO DE CORRETORAS (4 TOKENS)      *
003000*     * 11.11.1994  JCA  PEDIDO 1422 - INCLUI CONTAGEM SEPARADA  *
003100*     *                  POR POPULACAO NO RELATORIO DE CONTROLE  *
003200*     * 27.10.1998  MTS  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
003300*     *                  PROGRAMA NAO MANIPULA DATA DE SISTEMA,  *
003400*     *                  SEM IMPACTO, CERTIFICADO PELO COMITE    *
003500*     * 19.06.2001  RFK  PEDIDO 1910 - AJUSTE NO DESCARTE DO     *
003600*     *                  CABECALHO APOS O SEPARADOR DA SECAO 2   *
003700*     * 17.03.2003  RFK  PEDIDO 1980 - RATE E VALOR-NEGOCIO SEM  *
003800*     *                  REDEFINES NUMERICO PERDIAM O PONTO      *
003900*     *                  DECIMAL NO MOVE (SECOES 1 E 2); TURNOVER*
004000*     *                  PASSA A USAR A REDEFINICAO JA EXISTENTE *
004100*     *----------------------------------------------------------*
004200*
004300*================================================================*
004400 ENVIRONMENT                     DIVISION.
004500*================================================================*
004600 CONFIGURATION                   SECTION.
004700*----------------------------------------------------------------*
004800 SPECIAL-NAMES.
004900     C01                         IS TOP-OF-FORM.
005000*----------------------------------------------------------------*
005100 INPUT-OUTPUT                    SECTION.
005200*----------------------------------------------------------------*
005300 FILE-CONTROL.
005400*
005500*  ---> Relatorio de negocios fora de pregao (entrada)
005600     COPY 'SEL-OMT.CPY'          REPLACING ==::== BY == -FDO ==.
005700*
005800*  ---> Arquivo negocios corretora x corretora (saida - secao 1)
005900     SELECT  ARQ-OMT-B2B         ASSIGN TO 'PSXOMTB2.DAT'
006000             ORGANIZATION        IS LINE SEQUENTIAL
006100             ACCESS MODE         IS SEQUENTIAL
006200             LOCK MODE           IS MANUAL
006300             FILE STATUS         IS FS-OMT-B2B.
006400*
006500*  ---> Arquivo negocios cruzados cliente/instituicao (saida-sec2)
006600     SELECT  ARQ-OMT-CRZ         ASSIGN TO 'PSXOMTCZ.DAT'
006700             ORGANIZATION        IS LINE SEQUENTIAL
006800             ACCESS MODE         IS SEQUENTIAL
006900             LOCK MODE           IS MANUAL
007000             FILE STATUS         IS FS-OMT-CRZ.
007100*
007200*================================================================*
007300 DATA                            DIVISION.
007400*================================================================*
007500 FILE                            SECTION.
007600*----------------------------------------------------------------*
007700 FD  ARQ-OMT
007800     RECORDING MODE              IS V
007900     LABEL RECORD                IS STANDARD.
008000 01  REG-FDO                     PIC  X(250).
008100*
008200 FD  ARQ-OMT-B2B
008300     RECORDING MODE              IS F
008400     LABEL RECORD                IS STANDARD.
008500 COPY 'FD-OMTB.CPY'              REPLACING ==::== BY == -FDB ==.
008600*
008700 FD  ARQ-OMT-CRZ
008800     RECORDING MODE              IS F
008900     LABEL RECORD                IS STANDARD.
009000 COPY 'FD-OMTC.CPY'              REPLACING ==::== BY == -FDZ ==.
009100*
009200*----------------------------------------------------------------*
009300 WORKING-STORAGE                 SECTION.
009400*----------------------------------------------------------------*
009500 77  FILLER                      PIC  X(032)         VALUE
009600     'III  WORKING STORAGE SECTION III'.
009700*
009800 77  WSS-FIM-OMT                 PIC  X(001)         VALUE 'N'.
009900     88  FIMARQ                                      VALUE 'S'.
010000*
010100 77  WSS-FASE-ATUAL              PIC  9(001) COMP    VALUE 1.
010200     88  FASE-SECAO-1                                VALUE 1.
010300     88  FASE-PULA-CABEC2                            VALUE 2.
010400     88  FASE-SECAO-2                                VALUE 3.
010500*
010600*----------------------------------------------------------------*
010700*    VARIAVEIS - AUXILIARES
010800*----------------------------------------------------------------*
010900 01  WSS-AUXILIARES.
011000     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
011100     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
011200     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
011300     03  WSS-PONTO-ERRO          PIC  9(002) COMP    VALUE ZEROS.
011400     03  WSS-IND-LINHA           PIC  9(002) COMP    VALUE ZEROS.
011500*
011600*----------------------------------------------------------------*
011700*    VARIAVEIS - CONTADORES
011800*----------------------------------------------------------------*
011900     03  WSS-LIN-LIDAS           PIC  9(007) COMP-3  VALUE ZEROS.
012000     03  WSS-REG-B2B             PIC  9(007) COMP-3  VALUE ZEROS.
012100     03  WSS-REG-CRUZADO         PIC  9(007) COMP-3  VALUE ZEROS.
012200*
012300*----------------------------------------------------------------*
012400*    VARIAVEIS - FILE STATUS
012500*----------------------------------------------------------------*
012600     03  FS-OMT                  PIC  X(002)         VALUE SPACES.
012700     03  FS-OMT-B2B              PIC  X(002)         VALUE SPACES.
012800     03  FS-OMT-CRZ              PIC  X(002)         VALUE SPACES.
012900*
013000*----------------------------------------------------------------*
013100*    VARIAVEIS - REGISTRO LIDO (APOS UNSTRING, LAYOUT COMUM)     *
013200*----------------------------------------------------------------*
013300 01  WSS-REG-NEGOCIO.
013400     03  NEG-DATA-NEGOCIO        PIC  X(010).
013500     03  NEG-DATA-NEGOCIO-R      REDEFINES NEG-DATA-NEGOCIO.
013600         05  NEG-DTN-DIA         PIC  X(002).
013700         05  FILLER              PIC  X(001).
013800         05  NEG-DTN-MES         PIC  X(003).
013900         05  FILLER              PIC  X(001).
014000         05  NEG-DTN-ANO         PIC  X(003).
014100     03  NEG-DATA-LIQUIDA        PIC  X(010).
014200     03  NEG-MEMBER-CODE         PIC  X(020).
014300     03  NEG-SIMBOLO             PIC  X(012).
014400     03  NEG-EMPRESA             PIC  X(040).
014500     03  NEG-TURNOVER            PIC  X(015).
014600     03  NEG-TURNOVER-R          REDEFINES NEG-TURNOVER
014700                                 PIC  9(015).
014800*
014900*  PEDIDO 1980 (17.03.2003-RFK): RATE E VALOR-NEGOCIO NAO TINHAM
015000*  REDEFINES NUMERICO - O MOVE ALFANUMERICO DIRETO NAO ALINHA O
015100*  PONTO DECIMAL, MESMO DEFEITO JA CORRIGIDO NO PSX00002.
015200     03  NEG-RATE                PIC  X(012).
015300     03  NEG-RATE-R              REDEFINES NEG-RATE
015400                                 PIC  9(010)V99.
015500     03  NEG-VALOR-NEGOCIO       PIC  X(015).
015600     03  NEG-VALOR-NEGOCIO-R     REDEFINES NEG-VALOR-NEGOCIO
015700                                 PIC  9(013)V99.
015800     03  FILLER                  PIC  X(116).
015900*
016000*----------------------------------------------------------------*
016100*    VARIAVEIS - TESTE DE CAMPO EM BRANCO (SEPARADOR DE SECAO)   *
016200*----------------------------------------------------------------*
016300 01  WSS-TESTE-BRANCO            PIC  X(001)         VALUE 'N'.
016400     88  TEM-CAMPO-BRANCO                            VALUE 'S'.
016500*
016600*----------------------------------------------------------------*
016700*    VARIAVEIS - QUEBRA DO CAMPO COMBINADO DE CORRETORAS         *
016800*    "<N1> BUYER <N2> SELLER"  -  4 TOKENS SEPARADOS POR BRANCO  *
016900*----------------------------------------------------------------*
017000 01  WSS-MEMBER-CODE-QUEBRADO.
017100     03  WSS-TOKEN-1             PIC  X(020).
017200     03  WSS-TOKEN-2-COMPRADOR   PIC  X(020).
017300     03  WSS-TOKEN-3             PIC  X(020).
017400     03  WSS-TOKEN-4-VENDEDOR    PIC  X(020).
017500*
017600*----------------------------------------------------------------*
017700*    AREA DE SAIDA - SECAO 1 (CORRETORA X CORRETORA)             *
017800*----------------------------------------------------------------*
017900 COPY 'FD-OMTB.CPY'              REPLACING ==::== BY == -WSB ==.
018000*
018100 01  WSS-REG-WSB-R               REDEFINES REG-WSB
018200                                 PIC  X(144).
018300*
018400*----------------------------------------------------------------*
018500*    AREA DE SAIDA - SECAO 2 (CRUZADO CLIENTE/INSTITUICAO)       *
018600*----------------------------------------------------------------*
018700 COPY 'FD-OMTC.CPY'              REPLACING ==::== BY == -WSZ ==.
018800*
018900*----------------------------------------------------------------*
019000 01  FILLER                      PIC  X(032)         VALUE
019100     'FFF  FIM DA WORKING-STORAGE  FFF'.
019200*
019300*----------------------------------------------------------------*
019400 LINKAGE                         SECTION.
019500*----------------------------------------------------------------*
019600 01  LKS-PARM.
019700     03  FILLER                  PIC S9(004) COMP.
019800     03  LKS-NOME-ARQUIVO        PIC  X(040).
019900     03  LKS-DATA-LOTE           PIC  9(008).
020000     03  LKS-QTDE-LIDOS          PIC  9(007) COMP-3.
020100     03  LKS-QTDE-REJEITADOS     PIC  9(007) COMP-3.
020200     03  LKS-QTDE-GRAVADOS       PIC  9(007) COMP-3.
020300     03  LKS-RETORNO             PIC  X(002).
020400     03  LKS-MENSAGEM            PIC  X(050).
020500*
020600*================================================================*
020700 PROCEDURE                       DIVISION USING LKS-PARM.
020800*================================================================*
020900 RT-PRINCIPAL                    SECTION.
021000*----------------------------------------------------------------*
021100*
021200     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
021300*
021400     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX
021500             UNTIL FIMARQ.
021600*
021700     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
021800*
021900     GOBACK.
022000*
022100 RT-PRINCIPALX.
022200     EXIT.
022300*
022400*----------------------------------------------------------------*
022500 RT-INICIALIZAR                  SECTION.
022600*  ---> Abre arquivos e descarta as 4 linhas de cabecalho mais   *
022700*       a linha de titulo das colunas da secao 1.                *
022800*----------------------------------------------------------------*
022900*
023000     INITIALIZE                  WSS-AUXILIARES
023100                                 WSS-REG-NEGOCIO
023200                                 WSS-MEMBER-CODE-QUEBRADO
023300                                 REG-WSB
023400                                 REG-WSZ
023500        REPLACING ALPHANUMERIC   BY SPACES
023600                  NUMERIC        BY ZEROS.
023700*
023800     MOVE ZEROS                  TO WSS-LIN-LIDAS
023900                                    WSS-REG-B2B
024000                                    WSS-REG-CRUZADO.
024100*
024200     MOVE '00'                   TO LKS-RETORNO.
024300     MOVE SPACES                 TO LKS-MENSAGEM.
024400     SET  FASE-SECAO-1           TO TRUE.
024500*
024600     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
024700*
024800     PERFORM RT-PULAR-CABECALHO  THRU RT-PULAR-CABECALHOX
024900             VARYING WSS-IND-LINHA FROM 1 BY 1
025000             UNTIL WSS-IND-LINHA GREATER 5
025100                OR FIMARQ.
025200*
025300 RT-INICIALIZARX.
025400     EXIT.
025500*
025600*----------------------------------------------------------------*
025700 RT-ABRIR-ARQUIVOS               SECTION.
025800*  ---> Abertura do relatorio de entrada e dos dois arquivos     *
025900*       de saida.                                                *
026000*----------------------------------------------------------------*
026100*
026200     OPEN INPUT ARQ-OMT.
026300*
026400     IF FS-OMT                   EQUAL '00'
026500        CONTINUE
026600     ELSE
026700        MOVE 'abrir'             TO WSS-DESCRICAO
026800        MOVE 'OMT'               TO WSS-ARQUIVO
026900        MOVE FS-OMT              TO WSS-FSTATUS
027000        MOVE 1                   TO WSS-PONTO-ERRO
027100        PERFORM RT-ERROS         THRU RT-ERROSX
027200     END-IF.
027300*
027400     OPEN OUTPUT ARQ-OMT-B2B.
027500*
027600     IF FS-OMT-B2B                EQUAL '00'
027700        CONTINUE
027800     ELSE
027900        MOVE 'abrir'             TO WSS-DESCRICAO
028000        MOVE 'OMT-B2B'           TO WSS-ARQUIVO
028100        MOVE FS-OMT-B2B          TO WSS-FSTATUS
028200        MOVE 2                   TO WSS-PONTO-ERRO
028300        PERFORM RT-ERROS         THRU RT-ERROSX
028400     END-IF.
028500*
028600     OPEN OUTPUT ARQ-OMT-CRZ.
028700*
028800     IF FS-OMT-CRZ                EQUAL '00'
028900        CONTINUE
029000     ELSE
029100        MOVE 'abrir'             TO WSS-DESCRICAO
029200        MOVE 'OMT-CRZ'           TO WSS-ARQUIVO
029300        MOVE FS-OMT-CRZ          TO WSS-FSTATUS
029400        MOVE 3                   TO WSS-PONTO-ERRO
029500        PERFORM RT-ERROS         THRU RT-ERROSX
029600     END-IF.
029700*
029800 RT-ABRIR-ARQUIVOSX.
029900     EXIT.
030000*
030100*----------------------------------------------------------------*
030200 RT-PULAR-CABECALHO              SECTION.
030300*  ---> Descarta as 4 linhas fixas de titulo mais a linha de     *
030400*       cabecalho das colunas, sem contar para leitura util.     *
030500*----------------------------------------------------------------*
030600*
030700     READ ARQ-OMT
030800          INTO REG-FDO
030900       AT END
031000          MOVE 'S'               TO WSS-FIM-OMT
031100     END-READ.
031200*
031300     IF NOT FIMARQ
031400        IF FS-OMT                EQUAL '00'
031500           CONTINUE
031600        ELSE
031700           MOVE 'leitura'        TO WSS-DESCRICAO
031800           MOVE 'OMT'            TO WSS-ARQUIVO
031900           MOVE FS-OMT           TO WSS-FSTATUS
032000           MOVE 4                TO WSS-PONTO-ERRO
032100           PERFORM RT-ERROS      THRU RT-ERROSX
032200        END-IF
032300     END-IF.
032400*
032500 RT-PULAR-CABECALHOX.
032600     EXIT.
032700*
032800*----------------------------------------------------------------*
032900 RT-PROCESSAR                    SECTION.
033000*  ---> Le um registro de dados e encaminha para a fase corrente.*
033100*----------------------------------------------------------------*
033200*
033300     READ ARQ-OMT
033400          INTO REG-FDO
033500       AT END
033600          MOVE 'S'               TO WSS-FIM-OMT
033700     END-READ.
033800*
033900     IF FIMARQ
034000        CONTINUE
034100     ELSE
034200        IF FS-OMT                EQUAL '00'
034300           ADD 1                 TO WSS-LIN-LIDAS
034400           PERFORM RT-QUEBRAR-CAMPOS THRU RT-QUEBRAR-CAMPOSX
034500           EVALUATE TRUE
034600              WHEN FASE-SECAO-1
034700                 PERFORM RT-TESTAR-SEPARADOR
034800                         THRU RT-TESTAR-SEPARADORX
034900                 IF TEM-CAMPO-BRANCO
035000                    SET FASE-PULA-CABEC2 TO TRUE
035100                 ELSE
035200                    PERFORM RT-TRATAR-SECAO-1
035300                            THRU RT-TRATAR-SECAO-1X
035400                 END-IF
035500              WHEN FASE-PULA-CABEC2
035600                 SET FASE-SECAO-2 TO TRUE
035700              WHEN FASE-SECAO-2
035800                 PERFORM RT-TRATAR-SECAO-2 THRU RT-TRATAR-SECAO-2X
035900           END-EVALUATE
036000        ELSE
036100           MOVE 'leitura'        TO WSS-DESCRICAO
036200           MOVE 'OMT'            TO WSS-ARQUIVO
036300           MOVE FS-OMT           TO WSS-FSTATUS
036400           MOVE 5                TO WSS-PONTO-ERRO
036500           PERFORM RT-ERROS      THRU RT-ERROSX
036600        END-IF
036700     END-IF.
036800*
036900 RT-PROCESSARX.
037000     EXIT.
037100*
037200*----------------------------------------------------------------*
037300 RT-QUEBRAR-CAMPOS               SECTION.
037400*  ---> Distribui a linha lida nos 8 campos do layout comum.     *
037500*----------------------------------------------------------------*
037600*
037700     UNSTRING REG-FDO DELIMITED BY '|'
037800         INTO NEG-DATA-NEGOCIO   NEG-DATA-LIQUIDA
037900              NEG-MEMBER-CODE    NEG-SIMBOLO
038000              NEG-EMPRESA        NEG-TURNOVER
038100              NEG-RATE           NEG-VALOR-NEGOCIO
038200     END-UNSTRING.
038300*
038400 RT-QUEBRAR-CAMPOSX.
038500     EXIT.
038600*
038700*----------------------------------------------------------------*
038800 RT-TESTAR-SEPARADOR             SECTION.
038900*  ---> Registro com qualquer campo em branco = linha separadora *
039000*       entre a secao 1 e a secao 2.                             *
039100*----------------------------------------------------------------*
039200*
039300     MOVE 'N'                    TO WSS-TESTE-BRANCO.
039400*
039500     IF NEG-DATA-NEGOCIO         EQUAL SPACES
039600        OR NEG-DATA-LIQUIDA      EQUAL SPACES
039700        OR NEG-MEMBER-CODE       EQUAL SPACES
039800        OR NEG-SIMBOLO           EQUAL SPACES
039900        OR NEG-EMPRESA           EQUAL SPACES
040000        OR NEG-TURNOVER          EQUAL SPACES
040100        OR NEG-RATE              EQUAL SPACES
040200        OR NEG-VALOR-NEGOCIO     EQUAL SPACES
040300        MOVE 'S'                 TO WSS-TESTE-BRANCO
040400     END-IF.
040500*
040600 RT-TESTAR-SEPARADORX.
040700     EXIT.
040800*
040900*----------------------------------------------------------------*
041000 RT-TRATAR-SECAO-1                SECTION.
041100*  ---> Quebra o campo combinado de corretoras em 4 tokens e     *
041200*       grava o registro de negocio corretora x corretora.       *
041300*----------------------------------------------------------------*
041400*
041500     UNSTRING NEG-MEMBER-CODE DELIMITED BY ALL SPACES
041600         INTO WSS-TOKEN-1        WSS-TOKEN-2-COMPRADOR
041700              WSS-TOKEN-3        WSS-TOKEN-4-VENDEDOR
041800     END-UNSTRING.
041900*
042000     MOVE NEG-DATA-NEGOCIO       TO OMB-DATA-NEGOCIO-WSB.
042100     MOVE NEG-DATA-LIQUIDA       TO OMB-DATA-LIQUIDA-WSB.
042200     MOVE WSS-TOKEN-2-COMPRADOR  TO OMB-CORRETORA-COMP-WSB.
042300     MOVE WSS-TOKEN-4-VENDEDOR   TO OMB-CORRETORA-VEND-WSB.
042400     MOVE NEG-SIMBOLO            TO OMB-SIMBOLO-WSB.
042500     MOVE NEG-EMPRESA            TO OMB-EMPRESA-WSB.
042600     MOVE NEG-TURNOVER-R         TO OMB-QUANTIDADE-WSB.
042700     MOVE NEG-RATE-R             TO OMB-PRECO-UNIT-WSB.
042800     MOVE NEG-VALOR-NEGOCIO-R    TO OMB-VALOR-NEGOCIO-WSB.
042900*
043000     WRITE REG-FDB               FROM REG-WSB.
043100*
043200     IF FS-OMT-B2B                EQUAL '00'
043300        ADD 1                    TO WSS-REG-B2B
043400     ELSE
043500        MOVE 'gravar'            TO WSS-DESCRICAO
043600        MOVE 'OMT-B2B'           TO WSS-ARQUIVO
043700        MOVE FS-OMT-B2B          TO WSS-FSTATUS
043800        MOVE 6                   TO WSS-PONTO-ERRO
043900        PERFORM RT-ERROS         THRU RT-ERROSX
044000     END-IF.
044100*
044200 RT-TRATAR-SECAO-1X.
044300     EXIT.
044400*
044500*----------------------------------------------------------------*
044600 RT-TRATAR-SECAO-2                SECTION.
044700*  ---> Repassa o registro cruzado sem quebrar o campo combinado.*
044800*----------------------------------------------------------------*
044900*
045000     MOVE NEG-DATA-NEGOCIO       TO OMC-DATA-NEGOCIO-WSZ.
045100     MOVE NEG-DATA-LIQUIDA       TO OMC-DATA-LIQUIDA-WSZ.
045200     MOVE NEG-MEMBER-CODE        TO OMC-MEMBER-CODE-WSZ.
045300     MOVE NEG-SIMBOLO            TO OMC-SIMBOLO-WSZ.
045400     MOVE NEG-EMPRESA            TO OMC-EMPRESA-WSZ.
045500     MOVE NEG-TURNOVER-R         TO OMC-QUANTIDADE-WSZ.
045600     MOVE NEG-RATE-R             TO OMC-PRECO-UNIT-WSZ.
045700     MOVE NEG-VALOR-NEGOCIO-R    TO OMC-VALOR-NEGOCIO-WSZ.
045800*
045900     WRITE REG-FDZ               FROM REG-WSZ.
046000*
046100     IF FS-OMT-CRZ                EQUAL '00'
046200        ADD 1                    TO WSS-REG-CRUZADO
046300     ELSE
046400        MOVE 'gravar'            TO WSS-DESCRICAO
046500        MOVE 'OMT-CRZ'           TO WSS-ARQUIVO
046600        MOVE FS-OMT-CRZ          TO WSS-FSTATUS
046700        MOVE 7                   TO WSS-PONTO-ERRO
046800        PERFORM RT-ERROS         THRU RT-ERROSX
046900     END-IF.
047000*
047100 RT-TRATAR-SECAO-2X.
047200     EXIT.
047300*
047400*----------------------------------------------------------------*
047500 RT-ERROS                        SECTION.
047600*  ---> Monta mensagem de erro e interrompe este arquivo.        *
047700*----------------------------------------------------------------*
047800*
047900     STRING 'Erro ' WSS-DESCRICAO ' arquivo ' WSS-ARQUIVO
048000            ' - FS: ' WSS-FSTATUS ' Local: #' WSS-PONTO-ERRO '#'
048100        DELIMITED BY SIZE        INTO LKS-MENSAGEM
048200     END-STRING.
048300*
048400     MOVE '99'                   TO LKS-RETORNO.
048500     MOVE 'S'                    TO WSS-FIM-OMT.
048600*
048700 RT-ERROSX.
048800     EXIT.
048900*
049000*----------------------------------------------------------------*
049100 RT-FINALIZAR                    SECTION.
049200*  ---> Fecha arquivos e devolve totais ao despachante.          *
049300*----------------------------------------------------------------*
049400*
049500     CLOSE ARQ-OMT
049600           ARQ-OMT-B2B
049700           ARQ-OMT-CRZ.
049800*
049900     MOVE WSS-LIN-LIDAS          TO LKS-QTDE-LIDOS.
050000     MOVE ZEROS                  TO LKS-QTDE-REJEITADOS.
050100     COMPUTE LKS-QTDE-GRAVADOS   EQUAL
050200             WSS-REG-B2B + WSS-REG-CRUZADO.
050300*
050400 RT-FINALIZARX.
050500     EXIT.
050600*
050700*----------------------------------------------------------------*
050800*                   F I M  D O  P R O G R A M A
050900*----------------------------------------------------------------*
