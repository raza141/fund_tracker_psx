000100*----------------------------------------------------------------*
000200*    SELECT - ARQUIVO DE FLUXO DIARIO FIPI / LIPI                *
000300*    (endereco montado dinamicamente pelo programa chamador)     *
000400*----------------------------------------------------------------*
000500     SELECT  ARQ-FLUXO::         ASSIGN TO WSS-ARQ-ENTRADA
000600             ORGANIZATION        IS LINE SEQUENTIAL
000700             ACCESS MODE         IS SEQUENTIAL
000800             LOCK MODE           IS MANUAL
000900             FILE STATUS         IS FS-FLUXO::.
