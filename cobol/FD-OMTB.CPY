000100*----------------------------------------------------------------*
000200*    LAY-OUT REGISTRO NEGOCIO CORRETORA X CORRETORA (SECAO 1)    *
000300*----------------------------------------------------------------*
000400 01  REG::.
000500     03  OMB-DATA-NEGOCIO::   PIC X(010).
000600     03  OMB-DATA-LIQUIDA::   PIC X(010).
000700     03  OMB-CORRETORA-COMP:: PIC X(010).
000800     03  OMB-CORRETORA-VEND:: PIC X(010).
000900     03  OMB-SIMBOLO::        PIC X(012).
001000     03  OMB-EMPRESA::        PIC X(040).
001100     03  OMB-QUANTIDADE::     PIC S9(013).
001200     03  OMB-PRECO-UNIT::     PIC S9(007)V99.
001300     03  OMB-VALOR-NEGOCIO::  PIC S9(013)V99.
001400     03  FILLER               PIC X(015).
