000100*----------------------------------------------------------------*
000200*    SELECT - RELATORIO DE CONTRATOS EM ABERTO (OPEN INTEREST)   *
000300*----------------------------------------------------------------*
000400     SELECT  ARQ-OINT::           ASSIGN TO WSS-ARQ-ENTRADA
000500             ORGANIZATION        IS LINE SEQUENTIAL
000600             ACCESS MODE         IS SEQUENTIAL
000700             LOCK MODE           IS MANUAL
000800             FILE STATUS         IS FS-OINT::.
