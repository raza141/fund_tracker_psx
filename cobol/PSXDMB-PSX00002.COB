000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     PSX00002.
000500 AUTHOR.                         AMARILDOMB.
000600 INSTALLATION.                   COMPUTRONICS DATA BUREAU.
000700 DATE-WRITTEN.                   16 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : PSX00002 ---> QUEBRA RESUMO DIARIO DE MERCADO *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O RESUMO DIARIO DE FECHAMENTO DO PREGAO    *
002000*     *            (10 PRIMEIROS CAMPOS) E SEPARA OS REGISTROS   *
002100*     *            EM MERCADO A VISTA (PRONTO) E MERCADO FUTURO  *
002200*     *            CONFORME O CODIGO DE SETOR.                  *
002300*     *----------------------------------------------------------*
002400*     *    H I S T O R I C O   D E   A L T E R A C O E S         *
002500*     *----------------------------------------------------------*
002600*     * 16.03.1990  AMB  PEDIDO 1105 - VERSAO INICIAL            *
002700*     * 20.09.1991  RFK  PEDIDO 1210 - CORRIGE CRITERIO DE       *
002800*     *                  SETOR FUTURO (SOMENTE 40 E 41)          *
002900*     * 04.12.1993  JCA  PEDIDO 1390 - INCLUI TOTALIZADOR DE     *
003000*     *                  VOLUME POR POPULACAO                    *
003100*     * 27.10.1998  MTS  PEDIDO 1777 - VIRADA DO ANO 2000 (Y2K), *
003200*     *                  PROGRAMA NAO MANIPULA DATA DE SISTEMA,  *
003300*     *                  SEM IMPACTO, CERTIFICADO PELO COMITE    *
003400*     * 14.04.2000  RFK  PEDIDO 1866 - AJUSTE NO TRATAMENTO DE   *
003500*     *                  ARQUIVO DE ENTRADA VAZIO                *
003600*     * 17.03.2003  RFK  PEDIDO 1980 - OS 5 CAMPOS DE PRECO NAO  *
003700*     *                  TINHAM REDEFINES NUMERICO, O MOVE       *
003800*     *                  ALFANUMERICO PERDIA O PONTO DECIMAL     *
003900*     *----------------------------------------------------------*
004000*
004100*================================================================*
004200 ENVIRONMENT                     DIVISION.
004300*================================================================*
004400 CONFIGURATION                   SECTION.
004500*----------------------------------------------------------------*
004600 SPECIAL-NAMES.
004700     C01                         IS TOP-OF-FORM.
004800*----------------------------------------------------------------*
004900 INPUT-OUTPUT                    SECTION.
005000*----------------------------------------------------------------*
005100 FILE-CONTROL.
005200*
005300*  ---> Arquivo resumo diario de mercado (entrada)
005400     COPY 'SEL-MSUM.CPY'         REPLACING ==::== BY == -FDR ==.
005500*
005600*  ---> Arquivo mercado a vista / pronto (saida)
005700     SELECT  ARQ-PRONTO          ASSIGN TO 'PSXPRONT.DAT'
005800             ORGANIZATION        IS LINE SEQUENTIAL
005900             ACCESS MODE         IS SEQUENTIAL
006000             LOCK MODE           IS MANUAL
006100             FILE STATUS         IS FS-PRONTO.
006200*
006300*  ---> Arquivo mercado futuro (saida)
006400     SELECT  ARQ-FUTURO          ASSIGN TO 'PSXFUTUR.DAT'
006500             ORGANIZATION        IS LINE SEQUENTIAL
006600             ACCESS MODE         IS SEQUENTIAL
006700             LOCK MODE           IS MANUAL
006800             FILE STATUS         IS FS-FUTURO.
006900*
007000*================================================================*
007100 DATA                            DIVISION.
007200*================================================================*
007300 FILE                            SECTION.
007400*----------------------------------------------------------------*
007500 FD  ARQ-RESUMO
007600     RECORDING MODE              IS V
007700     LABEL RECORD                IS STANDARD.
007800 01  REG-FDR                     PIC  X(200).
007900*
008000 FD  ARQ-PRONTO
008100     RECORDING MODE              IS F
008200     LABEL RECORD                IS STANDARD.
008300 COPY 'FD-MSUM.CPY'              REPLACING ==::== BY == -FDP ==.
008400*
008500 FD  ARQ-FUTURO
008600     RECORDING MODE              IS F
008700     LABEL RECORD                IS STANDARD.
008800 COPY 'FD-MSUM.CPY'              REPLACING ==::== BY == -FDU ==.
008900*
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE                 SECTION.
009200*----------------------------------------------------------------*
009300 77  FILLER                      PIC  X(032)         VALUE
009400     'III  WORKING STORAGE SECTION III'.
009500*
009600 77  WSS-FIM-RESUMO              PIC  X(001)         VALUE 'N'.
009700     88  FIMARQ                                      VALUE 'S'.
009800*
009900 77  WSS-ARQ-VAZIO               PIC  X(001)         VALUE 'N'.
010000     88  ARQ-VAZIO                                   VALUE 'S'.
010100*
010200*----------------------------------------------------------------*
010300*    VARIAVEIS - AUXILIARES
010400*----------------------------------------------------------------*
010500 01  WSS-AUXILIARES.
010600     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
010700     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
010800     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
010900     03  WSS-PONTO-ERRO          PIC  9(002) COMP    VALUE ZEROS.
011000*
011100*----------------------------------------------------------------*
011200*    VARIAVEIS - CONTADORES
011300*----------------------------------------------------------------*
011400     03  WSS-REG-LIDOS           PIC  9(007) COMP-3  VALUE ZEROS.
011500     03  WSS-REG-PRONTO          PIC  9(007) COMP-3  VALUE ZEROS.
011600     03  WSS-REG-FUTURO          PIC  9(007) COMP-3  VALUE ZEROS.
011700     03  WSS-VOL-PRONTO          PIC S9(015) COMP-3  VALUE ZEROS.
011800     03  WSS-VOL-FUTURO          PIC S9(015) COMP-3  VALUE ZEROS.
011900*
012000*----------------------------------------------------------------*
012100*    VARIAVEIS - FILE STATUS
012200*----------------------------------------------------------------*
012300     03  FS-RESUMO               PIC  X(002)         VALUE SPACES.
012400     03  FS-PRONTO               PIC  X(002)         VALUE SPACES.
012500     03  FS-FUTURO               PIC  X(002)         VALUE SPACES.
012600*
012700*----------------------------------------------------------------*
012800*    VARIAVEIS - REGISTRO RESUMO LIDO (APOS UNSTRING, 10 CAMPOS)
012900*----------------------------------------------------------------*
013000 01  WSS-REG-RESUMO.
013100     03  RSM-DATA-PREGAO         PIC  X(008).
013200     03  RSM-DATA-PREGAO-R       REDEFINES RSM-DATA-PREGAO.
013300         05  RSM-DTP-ANO         PIC  9(004).
013400         05  RSM-DTP-MES         PIC  9(002).
013500         05  RSM-DTP-DIA         PIC  9(002).
013600     03  RSM-SIMBOLO             PIC  X(012).
013700     03  RSM-SETOR-COD           PIC  X(004).
013800     03  RSM-SETOR-COD-R         REDEFINES RSM-SETOR-COD
013900                                 PIC  9(004).
014000     03  RSM-NOME-EMPRESA        PIC  X(040).
014100*
014200*  PEDIDO 1980 (17.03.2003-RFK): OS 5 CAMPOS DE PRECO VINHAM
014300*  SEM REDEFINES NUMERICO - O MOVE ALFANUMERICO DIRETO NAO
014400*  ALINHA O PONTO DECIMAL. SEGUE O MESMO PADRAO JA USADO EM
014500*  RSM-SETOR-COD-R E RSM-VOLUME-R NESTE PROGRAMA.
014600     03  RSM-PRECO-ABERT         PIC  X(010).
014700     03  RSM-PRECO-ABERT-R       REDEFINES RSM-PRECO-ABERT
014800                                 PIC  9(008)V99.
014900     03  RSM-PRECO-MAXIMO        PIC  X(010).
015000     03  RSM-PRECO-MAXIMO-R      REDEFINES RSM-PRECO-MAXIMO
015100                                 PIC  9(008)V99.
015200     03  RSM-PRECO-MINIMO        PIC  X(010).
015300     03  RSM-PRECO-MINIMO-R      REDEFINES RSM-PRECO-MINIMO
015400                                 PIC  9(008)V99.
015500     03  RSM-PRECO-FECHA         PIC  X(010).
015600     03  RSM-PRECO-FECHA-R       REDEFINES RSM-PRECO-FECHA
015700                                 PIC  9(008)V99.
015800     03  RSM-VOLUME              PIC  X(015).
015900     03  RSM-VOLUME-R            REDEFINES RSM-VOLUME
016000                                 PIC  9(015).
016100     03  RSM-PRECO-ANTER         PIC  X(010).
016200     03  RSM-PRECO-ANTER-R       REDEFINES RSM-PRECO-ANTER
016300                                 PIC  9(008)V99.
016400     03  FILLER                  PIC  X(080).
016500*
016600*----------------------------------------------------------------*
016700*    AREA DO REGISTRO DE SAIDA NA WORKING (LAYOUT UNICO)
016800*----------------------------------------------------------------*
016900 COPY 'FD-MSUM.CPY'              REPLACING ==::== BY == -WSM ==.
017000*
017100 01  WSS-REG-WSM-R               REDEFINES REG-WSM
017200                                 PIC  X(140).
017300*
017400*----------------------------------------------------------------*
017500 01  FILLER                      PIC  X(032)         VALUE
017600     'FFF  FIM DA WORKING-STORAGE  FFF'.
017700*
017800*----------------------------------------------------------------*
017900 LINKAGE                         SECTION.
018000*----------------------------------------------------------------*
018100 01  LKS-PARM.
018200     03  FILLER                  PIC S9(004) COMP.
018300     03  LKS-NOME-ARQUIVO        PIC  X(040).
018400     03  LKS-DATA-LOTE           PIC  9(008).
018500     03  LKS-QTDE-LIDOS          PIC  9(007) COMP-3.
018600     03  LKS-QTDE-REJEITADOS     PIC  9(007) COMP-3.
018700     03  LKS-QTDE-GRAVADOS       PIC  9(007) COMP-3.
018800     03  LKS-RETORNO             PIC  X(002).
018900     03  LKS-MENSAGEM            PIC  X(050).
019000*
019100*================================================================*
019200 PROCEDURE                       DIVISION USING LKS-PARM.
019300*================================================================*
019400 RT-PRINCIPAL                    SECTION.
019500*----------------------------------------------------------------*
019600*
019700     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
019800*
019900     IF NOT ARQ-VAZIO
020000        PERFORM RT-PROCESSAR     THRU RT-PROCESSARX
020100                UNTIL FIMARQ
020200     END-IF.
020300*
020400     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
020500*
020600     GOBACK.
020700*
020800 RT-PRINCIPALX.
020900     EXIT.
021000*
021100*----------------------------------------------------------------*
021200 RT-INICIALIZAR                  SECTION.
021300*  ---> Abre arquivos e testa se o resumo veio vazio.            *
021400*----------------------------------------------------------------*
021500*
021600     INITIALIZE                  WSS-AUXILIARES
021700                                 WSS-REG-RESUMO
021800                                 REG-WSM
021900        REPLACING ALPHANUMERIC   BY SPACES
022000                  NUMERIC        BY ZEROS.
022100*
022200     MOVE ZEROS                  TO WSS-REG-LIDOS
022300                                    WSS-REG-PRONTO
022400                                    WSS-REG-FUTURO
022500                                    WSS-VOL-PRONTO
022600                                    WSS-VOL-FUTURO.
022700*
022800     MOVE '00'                   TO LKS-RETORNO.
022900     MOVE SPACES                 TO LKS-MENSAGEM.
023000*
023100     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
023200*
023300     PERFORM RT-LER-RESUMO       THRU RT-LER-RESUMOX.
023400*
023500     IF FIMARQ
023600        MOVE 'S'                 TO WSS-ARQ-VAZIO
023700        MOVE 'Resumo diario de mercado veio vazio'
023800                                 TO LKS-MENSAGEM
023900     END-IF.
024000*
024100 RT-INICIALIZARX.
024200     EXIT.
024300*
024400*----------------------------------------------------------------*
024500 RT-ABRIR-ARQUIVOS               SECTION.
024600*  ---> Abertura do resumo de entrada e dos dois arquivos saida. *
024700*----------------------------------------------------------------*
024800*
024900     OPEN INPUT ARQ-RESUMO.
025000*
025100     IF FS-RESUMO                EQUAL '00'
025200        CONTINUE
025300     ELSE
025400        MOVE 'abrir'             TO WSS-DESCRICAO
025500        MOVE 'RESUMO'            TO WSS-ARQUIVO
025600        MOVE FS-RESUMO           TO WSS-FSTATUS
025700        MOVE 1                   TO WSS-PONTO-ERRO
025800        PERFORM RT-ERROS         THRU RT-ERROSX
025900     END-IF.
026000*
026100     OPEN OUTPUT ARQ-PRONTO.
026200*
026300     IF FS-PRONTO                EQUAL '00'
026400        CONTINUE
026500     ELSE
026600        MOVE 'abrir'             TO WSS-DESCRICAO
026700        MOVE 'PRONTO'            TO WSS-ARQUIVO
026800        MOVE FS-PRONTO           TO WSS-FSTATUS
026900        MOVE 2                   TO WSS-PONTO-ERRO
027000        PERFORM RT-ERROS         THRU RT-ERROSX
027100     END-IF.
027200*
027300     OPEN OUTPUT ARQ-FUTURO.
027400*
027500     IF FS-FUTURO                EQUAL '00'
027600        CONTINUE
027700     ELSE
027800        MOVE 'abrir'             TO WSS-DESCRICAO
027900        MOVE 'FUTURO'            TO WSS-ARQUIVO
028000        MOVE FS-FUTURO           TO WSS-FSTATUS
028100        MOVE 3                   TO WSS-PONTO-ERRO
028200        PERFORM RT-ERROS         THRU RT-ERROSX
028300     END-IF.
028400*
028500 RT-ABRIR-ARQUIVOSX.
028600     EXIT.
028700*
028800*----------------------------------------------------------------*
028900 RT-PROCESSAR                    SECTION.
029000*  ---> Classifica o registro corrente e le o proximo.           *
029100*----------------------------------------------------------------*
029200*
029300     PERFORM RT-SEPARAR-MERCADO  THRU RT-SEPARAR-MERCADOX.
029400*
029500     PERFORM RT-LER-RESUMO       THRU RT-LER-RESUMOX.
029600*
029700 RT-PROCESSARX.
029800     EXIT.
029900*
030000*----------------------------------------------------------------*
030100 RT-LER-RESUMO                   SECTION.
030200*  ---> Leitura sequencial e separacao dos 10 primeiros campos.  *
030300*----------------------------------------------------------------*
030400*
030500     READ ARQ-RESUMO
030600          INTO REG-FDR
030700       AT END
030800          MOVE 'S'               TO WSS-FIM-RESUMO
030900     END-READ.
031000*
031100     IF FIMARQ
031200        CONTINUE
031300     ELSE
031400        IF FS-RESUMO             EQUAL '00'
031500           ADD 1                 TO WSS-REG-LIDOS
031600           UNSTRING REG-FDR DELIMITED BY '|'
031700               INTO RSM-DATA-PREGAO  RSM-SIMBOLO
031800                    RSM-SETOR-COD    RSM-NOME-EMPRESA
031900                    RSM-PRECO-ABERT  RSM-PRECO-MAXIMO
032000                    RSM-PRECO-MINIMO RSM-PRECO-FECHA
032100                    RSM-VOLUME       RSM-PRECO-ANTER
032200           END-UNSTRING
032300        ELSE
032400           MOVE 'leitura'        TO WSS-DESCRICAO
032500           MOVE 'RESUMO'         TO WSS-ARQUIVO
032600           MOVE FS-RESUMO        TO WSS-FSTATUS
032700           MOVE 4                TO WSS-PONTO-ERRO
032800           PERFORM RT-ERROS      THRU RT-ERROSX
032900        END-IF
033000     END-IF.
033100*
033200 RT-LER-RESUMOX.
033300     EXIT.
033400*
033500*----------------------------------------------------------------*
033600 RT-SEPARAR-MERCADO              SECTION.
033700*  ---> Monta o registro de saida e grava no arquivo correto     *
033800*       conforme o codigo de setor (40/41 = futuro).             *
033900*----------------------------------------------------------------*
034000*
034100     MOVE RSM-DATA-PREGAO        TO MKT-DATA-PREGAO-WSM.
034200     MOVE RSM-SIMBOLO            TO MKT-SIMBOLO-WSM.
034300     MOVE RSM-SETOR-COD-R        TO MKT-SETOR-COD-WSM.
034400     MOVE RSM-NOME-EMPRESA       TO MKT-NOME-EMPRESA-WSM.
034500     MOVE RSM-PRECO-ABERT-R      TO MKT-PRECO-ABERT-WSM.
034600     MOVE RSM-PRECO-MAXIMO-R     TO MKT-PRECO-MAXIMO-WSM.
034700     MOVE RSM-PRECO-MINIMO-R     TO MKT-PRECO-MINIMO-WSM.
034800     MOVE RSM-PRECO-FECHA-R      TO MKT-PRECO-FECHA-WSM.
034900     MOVE RSM-VOLUME-R           TO MKT-VOLUME-WSM.
035000     MOVE RSM-PRECO-ANTER-R      TO MKT-PRECO-ANTER-WSM.
035100*
035200     IF RSM-SETOR-COD-R          EQUAL 40 OR 41
035300        WRITE REG-FDU            FROM REG-WSM
035400        IF FS-FUTURO             EQUAL '00'
035500           ADD 1                 TO WSS-REG-FUTURO
035600           ADD MKT-VOLUME-WSM    TO WSS-VOL-FUTURO
035700        ELSE
035800           MOVE 'gravar'         TO WSS-DESCRICAO
035900           MOVE 'FUTURO'         TO WSS-ARQUIVO
036000           MOVE FS-FUTURO        TO WSS-FSTATUS
036100           MOVE 5                TO WSS-PONTO-ERRO
036200           PERFORM RT-ERROS      THRU RT-ERROSX
036300        END-IF
036400     ELSE
036500        WRITE REG-FDP            FROM REG-WSM
036600        IF FS-PRONTO             EQUAL '00'
036700           ADD 1                 TO WSS-REG-PRONTO
036800           ADD MKT-VOLUME-WSM    TO WSS-VOL-PRONTO
036900        ELSE
037000           MOVE 'gravar'         TO WSS-DESCRICAO
037100           MOVE 'PRONTO'         TO WSS-ARQUIVO
037200           MOVE FS-PRONTO        TO WSS-FSTATUS
037300           MOVE 6                TO WSS-PONTO-ERRO
037400           PERFORM RT-ERROS      THRU RT-ERROSX
037500        END-IF
037600     END-IF.
037700*
037800 RT-SEPARAR-MERCADOX.
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200 RT-ERROS                        SECTION.
038300*  ---> Monta mensagem de erro e interrompe este arquivo.        *
038400*----------------------------------------------------------------*
038500*
038600     STRING 'Erro ' WSS-DESCRICAO ' arquivo ' WSS-ARQUIVO
038700            ' - FS: ' WSS-FSTATUS ' Local: #' WSS-PONTO-ERRO '#'
038800        DELIMITED BY SIZE        INTO LKS-MENSAGEM
038900     END-STRING.
039000*
039100     MOVE '99'                   TO LKS-RETORNO.
039200     MOVE 'S'                    TO WSS-FIM-RESUMO.
039300*
039400 RT-ERROSX.
039500     EXIT.
039600*
039700*----------------------------------------------------------------*
039800 RT-FINALIZAR                    SECTION.
039900*  ---> Fecha arquivos e devolve totais ao despachante.          *
040000*----------------------------------------------------------------*
040100*
040200     CLOSE ARQ-RESUMO
040300           ARQ-PRONTO
040400           ARQ-FUTURO.
040500*
040600     MOVE WSS-REG-LIDOS          TO LKS-QTDE-LIDOS.
040700     MOVE ZEROS                  TO LKS-QTDE-REJEITADOS.
040800     COMPUTE LKS-QTDE-GRAVADOS   EQUAL
040900             WSS-REG-PRONTO + WSS-REG-FUTURO.
041000*
041100 RT-FINALIZARX.
041200     EXIT.
041300*
041400*----------------------------------------------------------------*
041500*                   F I M  D O  P R O G R A M A
041600*----------------------------------------------------------------*
