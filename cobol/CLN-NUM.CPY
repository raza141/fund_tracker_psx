000100*----------------------------------------------------------------*
000200*    PARAMETRO PARA CHAMADA AO SUBPROGRAMA DE LIMPEZA NUMERICA   *
000300*    (PARENTESES = NEGATIVO, REMOVE VIRGULA, TRATA BRANCO)       *
000400*----------------------------------------------------------------*
000500 01  REG-::.
000600     03 NUMERO-TEXTO-::          PIC  X(022).
000700     03 TIPO-CAMPO-::            PIC  X(004).
000800     03 VALOR-LIMPO-::           PIC S9(013)V99      COMP-3.
000900     03 IND-FALTANTE-::          PIC  X(001).
