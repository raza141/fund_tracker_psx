000100*----------------------------------------------------------------*
000200*    SELECT - HISTORICO DE COMPOSICAO DE INDICE (INDHIST)        *
000300*----------------------------------------------------------------*
000400     SELECT  ARQ-INDX::           ASSIGN TO WSS-ARQ-ENTRADA
000500             ORGANIZATION        IS LINE SEQUENTIAL
000600             ACCESS MODE         IS SEQUENTIAL
000700             LOCK MODE           IS MANUAL
000800             FILE STATUS         IS FS-INDX::.
